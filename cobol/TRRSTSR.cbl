000010      *	(c) 1991 LANTERN TRUST DATA CENTER.  All Rights Reserved.
000020      *
000030      *	THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000040      *	LANTERN TRUST DATA CENTER.  THE COPYRIGHT NOTICE
000050      *	ABOVE DOES NOT EVIDENCE ANY ACTUAL OR INTENDED
000060      *	PUBLICATION OF SUCH SOURCE CODE.
000070      *
000080      * #ident	"@(#) batch/crypto/TRRSTSR.cbl	$Revision: 2.3 $"
000090      * static	char	sccsid[] = "@(#) batch/crypto/TRRSTSR.cbl	$Revision: 2.3 $";
000100      *
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.    TRRSTSR.
000130       AUTHOR.        D KOVACS.
000140       INSTALLATION.  LANTERN TRUST DATA CENTER.
000150       DATE-WRITTEN.  05/14/91.
000160       DATE-COMPILED.
000170       SECURITY.      UNCLASSIFIED.
000180      ******************************************************************
000190      *                                                                *
000200      *    TRRSTSR -- ACCOUNT RESET BATCH DRIVER                       *
000210      *                                                                *
000220      *    READS THE RESET-REQUEST-FILE, ONE USER IDENTIFIER PER        *
000230      *    CARD, AND FOR EACH ONE RESTORES THE ACCOUNT-FILE BALANCE     *
000240      *    BACK TO THE ACCOUNT'S OPENING BALANCE AND WIPES OUT EVERY    *
000250      *    ROW THE CUSTOMER HOLDS ON THE PORTFOLIO-FILE.  REPLACES THE  *
000260      *    OLD ON-LINE ACCOUNT-UPDATE SERVICE, WHICH DID A DELETE-       *
000270      *    THEN-WRITE AGAINST A SINGLE CUSTOMER MASTER ROW -- HERE WE    *
000280      *    RUN THE SAME DELETE-THEN-WRITE AGAINST THE ACCOUNT MASTER     *
000290      *    THEN BROWSE-AND-DELETE EVERY POSITION ROW FOR THE ACCOUNT,    *
000300      *    SINCE A RESET CAN HIT ANY NUMBER OF HELD SYMBOLS, NOT JUST    *
000310      *    ONE ROW.                                                     *
000320      *                                                                *
000330      *    THE TRANSACTION-FILE LEDGER IS NEVER TOUCHED BY THIS         *
000340      *    PROGRAM -- A RESET DOES NOT ERASE TRADE HISTORY, ONLY THE    *
000350      *    LIVE BALANCE AND OPEN POSITIONS.                             *
000360      *                                                                *
000370      *    CHANGE LOG                                                   *
000380      *    -----------------------------------------------------------  *
000390      *    1991-05-14  DKO  ORIGINAL PROGRAM, ADAPTED FROM THE PRIOR    *
000400      *                     ON-LINE UPDATE SERVICE'S DELETE/WRITE        *
000410      *                     IDIOM (CR-1991-129)                          *
000420      *    1994-11-09  RJH  ACCOUNT-ID SURROGATE KEY CARRIED ONTO THE    *
000430      *                     PORTFOLIO BROWSE-DELETE LOOP (PR94-061)      *
000440      *    1996-08-14  RJH  WIDENED ASSET SYMBOL TO X(12) ON THE          *
000450      *                     PORTFOLIO KEY GROUP (CR-1996-077)            *
000460      *    1999-02-18  SWP  Y2K -- ACCT-LAST-ACTIVITY-DATE REVIEWED,      *
000470      *                     NO CHANGE REQUIRED (Y2K-0014)                *
000480      *    2002-06-11  SWP  ADDED RESET-REQUEST COUNT TO THE RUN          *
000490      *                     SUMMARY -- OPS HAD NO WAY TO CONFIRM A       *
000500      *                     BATCH OF RESETS ALL WENT IN (CR-2002-057)    *
000510      *    2004-02-27  MLT  ADDED UPSI-0 SWITCH TO SUPPRESS THE PER-      *
000520      *                     ACCOUNT CONFIRMATION LINE ON A FULL-FILE     *
000530      *                     SEMESTER RESET -- OPS ONLY WANTED THE FINAL  *
000540      *                     COUNT ON THAT RUN (CR-2004-042)              *
000545      *    2006-05-11  DWK  RESTYLED DETAIL-SUPPRESS TO THE SHOP'S     *
000546      *                     PIC X 'Y'/'N' SWITCH CONVENTION TO MATCH     *
000547      *                     THE BATCH DRIVER (CR-2006-143)               *
000548      *    2006-09-22  DWK  DROPPED TWO UNUSED 77-LEVEL DISPOSITION      *
000549      *                     CONSTANTS LEFT OVER FROM AN EARLIER DRAFT --  *
000550      *                     THE ACCOUNT-NOT-FOUND PATH HERE HAS ALWAYS    *
000551      *                     BRANCHED ON THE READ'S INVALID KEY, NOT ON    *
000552      *                     A DISPOSITION CODE (CR-2006-158)              *
000553      ******************************************************************
000560       ENVIRONMENT DIVISION.
000570       CONFIGURATION SECTION.
000580       SOURCE-COMPUTER.  LANTERN-3090.
000590       OBJECT-COMPUTER.  LANTERN-3090.
000600       SPECIAL-NAMES.
000610           C01 IS TOP-OF-FORM
000620           UPSI-0 ON STATUS IS DETAIL-SUPPRESS
000630           CLASS NUMERIC-CLASS IS "0" THRU "9".
000640      *
000650       INPUT-OUTPUT SECTION.
000660       FILE-CONTROL.
000670           SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR
000680               ORGANIZATION IS INDEXED
000690               ACCESS MODE IS DYNAMIC
000700               RECORD KEY IS ACCT-USER-IDENTIFIER
000710               FILE STATUS IS ACCT-STATUS.
000720           SELECT PORTFOLIO-FILE ASSIGN TO POSNMSTR
000730               ORGANIZATION IS INDEXED
000740               ACCESS MODE IS DYNAMIC
000750               RECORD KEY IS FILE-POSN-KEY
000760               FILE STATUS IS POSN-STATUS.
000770           SELECT RESET-REQUEST-FILE ASSIGN TO RESETIN
000780               ORGANIZATION IS LINE SEQUENTIAL
000790               ACCESS MODE IS SEQUENTIAL
000800               FILE STATUS IS REQ-STATUS.
000810           SELECT REPORT-FILE ASSIGN TO RESETRPT
000820               ORGANIZATION IS LINE SEQUENTIAL
000830               ACCESS MODE IS SEQUENTIAL
000840               FILE STATUS IS RPT-STATUS.
000850      *
000860       DATA DIVISION.
000870       FILE SECTION.
000880       FD  ACCOUNT-FILE.
000890       01  ACCOUNT-RECORD.
000900       COPY ACCTREC.
000910      *
000920       FD  PORTFOLIO-FILE.
000930       01  PORTFOLIO-RECORD.
000940       COPY POSNREC.
000950      *
000960       FD  RESET-REQUEST-FILE; RECORD 40.
000970       01  RESET-REQUEST-RECORD.
000980           05  RST-USER-IDENTIFIER             PIC X(40).
000990      *
001000       FD  REPORT-FILE.
001010       01  RPT-LINE                            PIC X(132).
001020      *
001030       WORKING-STORAGE SECTION.
001040      ******************************************************************
001050      * EYECATCHER                                                    *
001060      ******************************************************************
001070       01  DEBUG-DETAILS.
001080           05  FILLER                  PIC X(32)
001090               VALUE 'TRRSTSR-----WORKING STORAGE   '.
001100           05  FILLER                  PIC X(08) VALUE SPACES.
001110      *
001120      ******************************************************************
001130      * FILE STATUS WORKING-STORAGE                                    *
001140      ******************************************************************
001150       01  ACCT-STATUS              PIC X(02) VALUE SPACES.
001160       01  POSN-STATUS              PIC X(02) VALUE SPACES.
001170       01  REQ-STATUS               PIC X(02) VALUE SPACES.
001180       01  RPT-STATUS               PIC X(02) VALUE SPACES.
001270      *
001280      ******************************************************************
001290      * SWITCHES                                                       *
001300      ******************************************************************
001310       01  EOF-SWITCH               PIC X VALUE 'N'.
001320           88  END-OF-REQUESTS      VALUE 'Y'.
001330       01  DETAIL-SUPPRESS          PIC X     VALUE 'N'.
001340       01  POSN-FOUND-SWITCH        PIC X VALUE 'N'.
001350           88  POSN-ROW-FOUND       VALUE 'Y'.
001360      *
001370      ******************************************************************
001380      * WORK FIELDS -- ACCOUNT LOOKUP AND BALANCE RESET                 *
001390      ******************************************************************
001400       01  SAVE-OLD-BALANCE         PIC S9(13)V9(2) VALUE ZERO.
001410       01  REJECT-REASON            PIC X(30) VALUE SPACES.
001420      *
001430      ******************************************************************
001440      * RUN DATE -- REDEFINED SO THE REPORT CAN SPLIT OUT YY/MM/DD       *
001450      ******************************************************************
001460       01  RUN-DATE                 PIC 9(8) VALUE ZERO.
001470       01  RUN-DATE-X REDEFINES RUN-DATE.
001480           05  RD-CENTURY           PIC 9(2).
001490           05  RD-YEAR               PIC 9(2).
001500           05  RD-MONTH              PIC 9(2).
001510           05  RD-DAY                PIC 9(2).
001520      *
001530      ******************************************************************
001540      * THE PORTFOLIO BROWSE-DELETE LOOP USES A COPY OF THE KEY GROUP   *
001550      * TO START THE INDEXED FILE AT THE FIRST ROW FOR THIS ACCOUNT --  *
001560      * REDEFINED OVER THE RAW DUMP FIELD SO A DEBUGGER CAN SNAP THE    *
001570      * START KEY BEFORE THE START VERB FIRES.                         *
001580      ******************************************************************
001590       01  START-KEY-DUMP           PIC X(21) VALUE SPACES.
001600       01  START-KEY-X REDEFINES START-KEY-DUMP.
001610           05  START-ACCOUNT-ID      PIC 9(9).
001620           05  START-SYMBOL          PIC X(12).
001630      *
001640      ******************************************************************
001650      * RUN COUNTERS                                                    *
001660      ******************************************************************
001670       77  REQS-READ                PIC S9(5) COMP VALUE ZERO.
001680       77  REQS-ACCEPTED            PIC S9(5) COMP VALUE ZERO.
001690       77  REQS-REJECTED            PIC S9(5) COMP VALUE ZERO.
001700       77  POSNS-DELETED            PIC S9(7) COMP VALUE ZERO.
001710       77  LINE-COUNT               PIC S9(5) COMP VALUE ZERO.
001720       77  PAGE-COUNT                PIC S9(5) COMP VALUE ZERO.
001750      *
001760      ******************************************************************
001770      * REPORT PRINT LINES -- DETAIL REDEFINED AS THE RUN-SUMMARY LINE   *
001780      ******************************************************************
001790       01  RPT-HEADER-LINE.
001800           05  RPT-HEADER-TEXT      PIC X(60).
001810           05  FILLER                  PIC X(72).
001820      *
001830       01  RPT-DETAIL-LINE.
001840           05  FILLER                  PIC X(02) VALUE SPACES.
001850           05  RPT-DTL-USER-ID         PIC X(40).
001860           05  FILLER                  PIC X(02) VALUE SPACES.
001870           05  RPT-DTL-OLD-BALANCE     PIC Z(10)9.99-.
001880           05  FILLER                  PIC X(02) VALUE SPACES.
001890           05  RPT-DTL-NEW-BALANCE     PIC Z(10)9.99-.
001900           05  FILLER                  PIC X(02) VALUE SPACES.
001910           05  RPT-DTL-POSNS-DELETED   PIC ZZZ9.
001920           05  FILLER                  PIC X(50).
001930       01  RPT-TOTAL-LINE REDEFINES RPT-DETAIL-LINE.
001940           05  FILLER                  PIC X(02).
001950           05  RPT-TOT-CAPTION         PIC X(40).
001960           05  FILLER                  PIC X(02).
001970           05  RPT-TOT-REQS-READ       PIC ZZZZ9.
001980           05  FILLER                  PIC X(04).
001990           05  RPT-TOT-ACCEPTED        PIC ZZZZ9.
002000           05  FILLER                  PIC X(04).
002010           05  RPT-TOT-REJECTED        PIC ZZZZ9.
002020           05  FILLER                  PIC X(04).
002030           05  RPT-TOT-POSNS-DELETED   PIC ZZZZZZ9.
002040           05  FILLER                  PIC X(55).
002050      *
002060      ******************************************************************
002070      * LOG MESSAGE DEFINITIONS                                         *
002080      ******************************************************************
002090       01  LOGMSG.
002100           05  FILLER                  PIC X(14) VALUE
002110               "TRRSTSR     =>".
002120           05  LOGMSG-TEXT             PIC X(50).
002130       01  LOGMSG-ERR.
002140           05  FILLER                  PIC X(15) VALUE
002150               "TRRSTSR ERR =>".
002160           05  LOG-ERR-ROUTINE         PIC X(10).
002170           05  FILLER                  PIC X(21) VALUE
002180               " FAILED: FILE-STATUS= ".
002190           05  LOG-ERR-STATUS          PIC X(02).
002200      *
002210       PROCEDURE DIVISION.
002220      *
002230      ******************************************************************
002240      * 0100-MAIN-CONTROL -- OPEN, DRIVE THE REQUEST LOOP, CLOSE OUT     *
002250      ******************************************************************
002260       0100-MAIN-CONTROL.
002270           PERFORM 0110-INITIALIZE.
002280           PERFORM 0200-PROCESS-ONE-REQUEST
002290               UNTIL END-OF-REQUESTS.
002300           PERFORM 0900-TERMINATE.
002310           STOP RUN.
002320      *
002330       0110-INITIALIZE.
002340           ACCEPT RUN-DATE FROM DATE YYYYMMDD.
002350           OPEN I-O ACCOUNT-FILE.
002360           IF ACCT-STATUS NOT = "00"
002370               MOVE "OPEN-ACCT " TO LOG-ERR-ROUTINE
002380               MOVE ACCT-STATUS TO LOG-ERR-STATUS
002390               PERFORM DO-USERLOG-ERR
002400               PERFORM 0950-ABORT-RUN.
002410           OPEN I-O PORTFOLIO-FILE.
002420           IF POSN-STATUS NOT = "00"
002430               MOVE "OPEN-POSN " TO LOG-ERR-ROUTINE
002440               MOVE POSN-STATUS TO LOG-ERR-STATUS
002450               PERFORM DO-USERLOG-ERR
002460               PERFORM 0950-ABORT-RUN.
002470           OPEN INPUT RESET-REQUEST-FILE.
002480           IF REQ-STATUS NOT = "00"
002490               MOVE "OPEN-REQ  " TO LOG-ERR-ROUTINE
002500               MOVE REQ-STATUS TO LOG-ERR-STATUS
002510               PERFORM DO-USERLOG-ERR
002520               PERFORM 0950-ABORT-RUN.
002530           OPEN OUTPUT REPORT-FILE.
002540           IF RPT-STATUS NOT = "00"
002550               MOVE "OPEN-RPT  " TO LOG-ERR-ROUTINE
002560               MOVE RPT-STATUS TO LOG-ERR-STATUS
002570               PERFORM DO-USERLOG-ERR
002580               PERFORM 0950-ABORT-RUN.
002590           PERFORM RUN-020-PRINT-HEADERS.
002600           MOVE "Started" TO LOGMSG-TEXT.
002610           PERFORM DO-USERLOG.
002620           PERFORM 0210-READ-NEXT-REQUEST.
002630      *
002640      ******************************************************************
002650      * 0200-PROCESS-ONE-REQUEST -- ONE RESET REQUEST PER CARD           *
002660      ******************************************************************
002670       0200-PROCESS-ONE-REQUEST.
002680           ADD 1 TO REQS-READ.
002690           PERFORM RST-010-READ-ACCOUNT THRU RST-010-EXIT.
002700           PERFORM 0210-READ-NEXT-REQUEST.
002710      *
002720       0210-READ-NEXT-REQUEST.
002730           READ RESET-REQUEST-FILE
002740               AT END
002750                   SET END-OF-REQUESTS TO TRUE.
002760           IF REQ-STATUS NOT = "00" AND REQ-STATUS NOT = "10"
002770               MOVE "READ-REQ  " TO LOG-ERR-ROUTINE
002780               MOVE REQ-STATUS TO LOG-ERR-STATUS
002790               PERFORM DO-USERLOG-ERR
002800               PERFORM 0950-ABORT-RUN.
002810      *
002820      ******************************************************************
002830      * RST-010-READ-ACCOUNT -- STEPS 1-2: LOOK UP ACCOUNT BY USER       *
002840      * IDENTIFIER, REJECT IF NOT ON FILE                                *
002850      ******************************************************************
002860       RST-010-READ-ACCOUNT.
002870           MOVE RST-USER-IDENTIFIER TO ACCT-USER-IDENTIFIER.
002880           READ ACCOUNT-FILE
002890               INVALID KEY
002900                   GO TO RST-020-REJECT-NOT-FOUND.
002910           MOVE ACCT-BALANCE TO SAVE-OLD-BALANCE.
002920           PERFORM RST-030-RESET-BALANCE.
002930           GO TO RST-010-EXIT.
002940      *
002950       RST-020-REJECT-NOT-FOUND.
002960           MOVE "ACCOUNT NOT ON FILE" TO REJECT-REASON.
002970           ADD 1 TO REQS-REJECTED.
002980           MOVE REJECT-REASON TO LOGMSG-TEXT.
002990           PERFORM DO-USERLOG.
003000           MOVE RST-USER-IDENTIFIER TO LOGMSG-TEXT.
003010           PERFORM DO-USERLOG.
003020           GO TO RST-010-EXIT.
003040      *
003050       RST-010-EXIT.
003060           EXIT.
003070      *
003080      ******************************************************************
003090      * RST-030-RESET-BALANCE -- STEP 3: BALANCE = INITIAL-BALANCE,     *
003100      * REWRITTEN AGAINST THE ACCOUNT MASTER                            *
003110      ******************************************************************
003120       RST-030-RESET-BALANCE.
003130           MOVE ACCT-INITIAL-BALANCE TO ACCT-BALANCE.
003140           MOVE RUN-DATE TO ACCT-LAST-ACTIVITY-DATE.
003150           REWRITE ACCOUNT-RECORD.
003160           IF ACCT-STATUS NOT = "00"
003170               MOVE "REWR-ACCT " TO LOG-ERR-ROUTINE
003180               MOVE ACCT-STATUS TO LOG-ERR-STATUS
003190               PERFORM DO-USERLOG-ERR
003200               PERFORM 0950-ABORT-RUN.
003210           PERFORM RST-040-DELETE-POSITIONS THRU RST-040-EXIT.
003220           PERFORM RST-050-REPORT-ACCOUNT THRU RST-050-EXIT.
003230           ADD 1 TO REQS-ACCEPTED.
003240      *
003250      ******************************************************************
003260      * RST-040-DELETE-POSITIONS -- STEP 4: BROWSE-AND-DELETE EVERY      *
003270      * PORTFOLIO-FILE ROW FOR THIS ACCOUNT-ID.  SAME DELETE-THEN-WRITE *
003280      * FAMILY AS THE PRIOR UPDATE SERVICE, STRETCHED INTO A LOOP       *
003290      * SINCE THE KEY IS A GROUP (ACCOUNT-ID + SYMBOL) AND ONE ACCOUNT  *
003300      * CAN HOLD MANY SYMBOLS.                                          *
003310      ******************************************************************
003320       RST-040-DELETE-POSITIONS.
003330           MOVE ACCT-ACCOUNT-ID TO START-ACCOUNT-ID.
003340           MOVE LOW-VALUES TO START-SYMBOL.
003350           MOVE START-ACCOUNT-ID TO FILE-POSN-ACCOUNT-ID.
003360           MOVE START-SYMBOL TO FILE-POSN-SYMBOL.
003370           START PORTFOLIO-FILE KEY NOT < FILE-POSN-KEY
003380               INVALID KEY
003390                   SET POSN-ROW-FOUND TO FALSE
003400                   GO TO RST-040-EXIT.
003410           SET POSN-ROW-FOUND TO TRUE.
003420      *
003430       RST-042-DELETE-LOOP.
003440           IF NOT POSN-ROW-FOUND
003450               GO TO RST-040-EXIT.
003460           READ PORTFOLIO-FILE NEXT RECORD
003470               AT END
003480                   SET POSN-ROW-FOUND TO FALSE
003490                   GO TO RST-040-EXIT.
003500           IF FILE-POSN-ACCOUNT-ID NOT = ACCT-ACCOUNT-ID
003510               SET POSN-ROW-FOUND TO FALSE
003520               GO TO RST-040-EXIT.
003530           DELETE PORTFOLIO-FILE RECORD.
003540           IF POSN-STATUS NOT = "00"
003550               MOVE "DEL-POSN  " TO LOG-ERR-ROUTINE
003560               MOVE POSN-STATUS TO LOG-ERR-STATUS
003570               PERFORM DO-USERLOG-ERR
003580               PERFORM 0950-ABORT-RUN.
003590           ADD 1 TO POSNS-DELETED.
003600           GO TO RST-042-DELETE-LOOP.
003610      *
003620       RST-040-EXIT.
003630           EXIT.
003640      *
003650      ******************************************************************
003660      * RST-050-REPORT-ACCOUNT -- STEP 5: RE-READ AND REPORT THE         *
003670      * UPDATED ACCOUNT RECORD                                          *
003680      ******************************************************************
003690       RST-050-REPORT-ACCOUNT.
003700           MOVE RST-USER-IDENTIFIER TO ACCT-USER-IDENTIFIER.
003710           READ ACCOUNT-FILE
003720               INVALID KEY
003730                   MOVE "REREAD-ACCT" TO LOG-ERR-ROUTINE
003740                   MOVE ACCT-STATUS TO LOG-ERR-STATUS
003750                   PERFORM DO-USERLOG-ERR
003760                   PERFORM 0950-ABORT-RUN.
003770           IF DETAIL-SUPPRESS
003780               GO TO RST-050-EXIT.
003790           PERFORM RUN-030-PRINT-DETAIL.
003800      *
003810       RST-050-EXIT.
003820           EXIT.
003830      *
003840      ******************************************************************
003850      * RUN-020-PRINT-HEADERS -- RUN TITLE LINE                         *
003860      ******************************************************************
003870       RUN-020-PRINT-HEADERS.
003880           ADD 1 TO PAGE-COUNT.
003890           MOVE 'LANTERN TRUST DATA CENTER -- ACCOUNT RESET RUN'
003900               TO RPT-HEADER-TEXT.
003910           WRITE RPT-LINE FROM RPT-HEADER-LINE
003920               BEFORE ADVANCING PAGE.
003930           MOVE 'USER-ID                                 OLD-BALANCE'
003940               TO RPT-HEADER-TEXT.
003950           WRITE RPT-LINE FROM RPT-HEADER-LINE
003960               AFTER ADVANCING 2 LINES.
003970           MOVE RUN-DATE TO RPT-HEADER-TEXT.
003980           WRITE RPT-LINE FROM RPT-HEADER-LINE
003990               AFTER ADVANCING 1 LINE.
004000           MOVE 4 TO LINE-COUNT.
004010      *
004020      ******************************************************************
004030      * RUN-030-PRINT-DETAIL -- ONE LINE PER ACCOUNT SUCCESSFULLY        *
004040      * RESET                                                           *
004050      ******************************************************************
004060       RUN-030-PRINT-DETAIL.
004070           IF LINE-COUNT > 50
004080               PERFORM RUN-020-PRINT-HEADERS.
004090           MOVE ACCT-USER-IDENTIFIER TO RPT-DTL-USER-ID.
004100           MOVE SAVE-OLD-BALANCE TO RPT-DTL-OLD-BALANCE.
004110           MOVE ACCT-BALANCE TO RPT-DTL-NEW-BALANCE.
004120           MOVE POSNS-DELETED TO RPT-DTL-POSNS-DELETED.
004130           WRITE RPT-LINE FROM RPT-DETAIL-LINE
004140               AFTER ADVANCING 1 LINE.
004150           ADD 1 TO LINE-COUNT.
004160      *
004170      ******************************************************************
004180      * 0900-TERMINATE -- RUN SUMMARY AND FILE CLOSE                    *
004190      ******************************************************************
004200       0900-TERMINATE.
004210           MOVE SPACES TO RPT-TOTAL-LINE.
004220           MOVE 'RUN TOTALS --' TO RPT-TOT-CAPTION.
004230           MOVE REQS-READ TO RPT-TOT-REQS-READ.
004240           MOVE REQS-ACCEPTED TO RPT-TOT-ACCEPTED.
004250           MOVE REQS-REJECTED TO RPT-TOT-REJECTED.
004260           MOVE POSNS-DELETED TO RPT-TOT-POSNS-DELETED.
004270           WRITE RPT-LINE FROM RPT-TOTAL-LINE
004280               AFTER ADVANCING 2 LINES.
004290           MOVE "Completed" TO LOGMSG-TEXT.
004300           PERFORM DO-USERLOG.
004310           CLOSE ACCOUNT-FILE
004320                 PORTFOLIO-FILE
004330                 RESET-REQUEST-FILE
004340                 REPORT-FILE.
004350      *
004360      ******************************************************************
004370      * 0950-ABORT-RUN -- UNRECOVERABLE FILE ERROR                      *
004380      ******************************************************************
004390       0950-ABORT-RUN.
004400           MOVE "Aborting run" TO LOGMSG-TEXT.
004410           PERFORM DO-USERLOG.
004420           CLOSE ACCOUNT-FILE
004430                 PORTFOLIO-FILE
004440                 RESET-REQUEST-FILE
004450                 REPORT-FILE.
004460           STOP RUN.
004470      *
004480      ******************************************************************
004490      * OPERATIONAL LOGGING                                             *
004500      ******************************************************************
004510       DO-USERLOG.
004520           DISPLAY LOGMSG.
004530      *
004540       DO-USERLOG-ERR.
004550           DISPLAY LOGMSG-ERR.
