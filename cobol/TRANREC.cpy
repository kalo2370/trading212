000010******************************************************************
000020*                                                                *
000030*    TRANREC  --  TRANSACTION LEDGER RECORD LAYOUT                *
000040*    LANTERN TRUST DATA CENTER                                   *
000050*                                                                *
000060*    APPEND-ONLY LEDGER.  LINE SEQUENTIAL, DISPLAY NUMERICS --    *
000070*    THIS IS AN EXTRACT-STYLE FILE THE OPERATIONS DESK CAN        *
000080*    BROWSE WITH AN EDITOR, SO IT DOES NOT CARRY PACKED FIELDS    *
000090*    THE WAY THE INDEXED MASTER FILES DO.  TRAN-REALIZED-PL IS    *
000100*    CARRIED ON EVERY RECORD BUT IS ONLY MEANINGFUL ON A SELL --  *
000110*    ON A BUY RECORD IT IS ZERO (COBOL HAS NO NULL).              *
000120*                                                                *
000130*    CHANGE LOG                                                   *
000140*    ---------------------------------------------------------    *
000150*    1991-04-09  DKO  ORIGINAL LAYOUT (CR-1991-114)                *
000160*    1996-08-14  RJH  WIDENED ASSET SYMBOL TO X(12) (CR-1996-077)  *
000170*    1999-02-18  SWP  Y2K -- NO DATE FIELD ON THIS RECORD,         *
000180*                     REVIEWED AND CLOSED (Y2K-0014)               *
000190******************************************************************
000210     05  TRAN-TRANSACTION-ID             PIC 9(9).
000220     05  FILLER                          PIC X VALUE SPACE.
000230     05  TRAN-ACCOUNT-ID                 PIC 9(9).
000240     05  FILLER                          PIC X VALUE SPACE.
000250     05  TRAN-ASSET-SYMBOL               PIC X(12).
000260     05  FILLER                          PIC X VALUE SPACE.
000270     05  TRAN-TRANSACTION-TYPE           PIC X(4).
000280     05  FILLER                          PIC X VALUE SPACE.
000290     05  TRAN-QUANTITY                   PIC S9(9)V9(8)
000300                                         SIGN LEADING SEPARATE.
000310     05  FILLER                          PIC X VALUE SPACE.
000320     05  TRAN-PRICE-PER-UNIT             PIC S9(13)V9(8)
000330                                         SIGN LEADING SEPARATE.
000340     05  FILLER                          PIC X VALUE SPACE.
000350     05  TRAN-TOTAL-VALUE                PIC S9(13)V9(2)
000360                                         SIGN LEADING SEPARATE.
000370     05  FILLER                          PIC X VALUE SPACE.
000380     05  TRAN-REALIZED-PL                PIC S9(13)V9(2)
000390                                         SIGN LEADING SEPARATE.
000400     05  FILLER                          PIC X(10).
