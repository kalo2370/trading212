000010******************************************************************
000020*                                                                *
000030*    POSNREC  --  PORTFOLIO POSITION RECORD LAYOUT                *
000040*    LANTERN TRUST DATA CENTER                                   *
000050*                                                                *
000060*    ONE ROW PER ACCOUNT-ID + ASSET SYMBOL CURRENTLY HELD.        *
000070*    FILE-POSN-KEY IS THE COMPOSITE RECORD KEY, FOLLOWING THE     *
000080*    SAME TWO-FIELD KEY GROUP CONVENTION USED ON THE OLD          *
000090*    CUSTOMER MASTER (ACCOUNT + FUND).  ROWS ARE INSERTED,         *
000100*    REWRITTEN IN PLACE, AND DELETED AS POSITIONS ARE OPENED,      *
000110*    ADJUSTED AND CLOSED -- THIS FILE CARRIES NO HISTORY, THE      *
000120*    LEDGER (TRANREC) DOES THAT.  NUMERIC FIELDS ARE CARRIED       *
000130*    COMP-3, PACKED DECIMAL, SAME AS THE ACCOUNT MASTER THIS       *
000140*    FILE IS KEYED AGAINST.                                       *
000150*                                                                *
000160*    CHANGE LOG                                                   *
000170*    ---------------------------------------------------------    *
000180*    1991-04-02  DKO  ORIGINAL LAYOUT, MODELED ON THE FORMER       *
000190*                     CUSTOMER MASTER'S KEY GROUP (CR-1991-114)    *
000200*    1996-08-14  RJH  RENAMED FUND TO ASSET SYMBOL, WIDENED TO      *
000210*                     X(12) FOR FOREIGN-PAIR SYMBOLS (CR-1996-077) *
000220*    1999-02-18  SWP  Y2K -- OPENED-DATE REVIEWED, NO CHANGE        *
000230*                     REQUIRED (Y2K-0014)                          *
000240*    2006-05-11  DWK  REPACKED ALL PIC 9/S9 FIELDS AS COMP-3,      *
000250*                     INCLUDING THE KEY GROUP (CR-2006-142)        *
000260******************************************************************
000270     05  FILE-POSN-KEY.
000280         10  FILE-POSN-ACCOUNT-ID        PIC 9(9)        COMP-3.
000290         10  FILE-POSN-SYMBOL            PIC X(12).
000300     05  FILE-POSN-ASSET-ID              PIC 9(9)        COMP-3.
000310     05  FILE-POSN-QUANTITY              PIC S9(9)V9(8)  COMP-3.
000320     05  FILE-POSN-AVG-PRICE             PIC S9(13)V9(8) COMP-3.
000330     05  FILE-POSN-OPENED-DATE           PIC 9(8)        COMP-3.
000340     05  FILLER                          PIC X(13).
