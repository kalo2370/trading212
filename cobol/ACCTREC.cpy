000010******************************************************************
000020*                                                                *
000030*    ACCTREC  --  ACCOUNT MASTER RECORD LAYOUT                   *
000040*    LANTERN TRUST DATA CENTER                                   *
000050*                                                                *
000060*    ONE ROW PER USER-IDENTIFIER.  KEYED (RECORD KEY) ON THE     *
000070*    EXTERNAL USER IDENTIFIER SINCE THAT IS THE FIELD EVERY      *
000080*    TRADE REQUEST ARRIVES WITH.  ACCT-ACCOUNT-ID IS THE         *
000090*    SURROGATE INTEGER KEY CARRIED FORWARD ONTO THE POSITION     *
000100*    AND LEDGER RECORDS.  NUMERIC FIELDS ARE CARRIED COMP-3,      *
000110*    PACKED DECIMAL, MATCHING HOW THE DESK'S OTHER INDEXED        *
000120*    MASTER FILES ARE BUILT -- ONLY THE LINE SEQUENTIAL FEED      *
000130*    AND REPORT FILES STAY DISPLAY.                               *
000140*                                                                *
000150*    CHANGE LOG                                                  *
000160*    ---------------------------------------------------------   *
000170*    1991-04-02  DKO  ORIGINAL LAYOUT (CR-1991-114)               *
000180*    1994-11-09  RJH  ADDED ACCT-LAST-ACTIVITY-DATE (PR94-061)    *
000190*    1999-02-18  SWP  Y2K -- DATE FIELD REVIEWED, 4-DIGIT YEAR    *
000200*                     ALREADY IN PLACE, NO CHANGE REQUIRED        *
000210*                     (Y2K-0014)                                  *
000220*    2003-07-30  MLT  WIDENED FILLER FOR FUTURE STATUS CODES      *
000230*                     (CR-2003-208)                               *
000240*    2006-05-11  DWK  REPACKED ALL PIC 9/S9 FIELDS AS COMP-3 TO   *
000250*                     MATCH THE PORTFOLIO AND LEDGER MASTERS      *
000260*                     (CR-2006-142)                               *
000270******************************************************************
000280     05  ACCT-USER-IDENTIFIER           PIC X(40).
000290     05  ACCT-ACCOUNT-ID                PIC 9(9)         COMP-3.
000300     05  ACCT-BALANCE                   PIC S9(13)V9(2)  COMP-3.
000310     05  ACCT-INITIAL-BALANCE           PIC S9(13)V9(2)  COMP-3.
000320     05  ACCT-STATUS-BYTE                PIC X.
000330         88  ACCT-STATUS-ACTIVE          VALUE 'A'.
000340         88  ACCT-STATUS-CLOSED          VALUE 'C'.
000350     05  ACCT-LAST-ACTIVITY-DATE         PIC 9(8)         COMP-3.
000360     05  FILLER                          PIC X(33).
