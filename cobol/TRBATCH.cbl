000010      *	(c) 1991 LANTERN TRUST DATA CENTER.  All Rights Reserved.
000020      *
000030      *	THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000040      *	LANTERN TRUST DATA CENTER.  THE COPYRIGHT NOTICE
000050      *	ABOVE DOES NOT EVIDENCE ANY ACTUAL OR INTENDED
000060      *	PUBLICATION OF SUCH SOURCE CODE.
000070      *
000080      * #ident	"@(#) batch/crypto/TRBATCH.cbl	$Revision: 4.9 $"
000090      * static	char	sccsid[] = "@(#) batch/crypto/TRBATCH.cbl	$Revision: 4.9 $";
000100      *
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.    TRBATCH.
000130       AUTHOR.        D KOVACS.
000140       INSTALLATION.  LANTERN TRUST DATA CENTER.
000150       DATE-WRITTEN.  04/09/91.
000160       DATE-COMPILED.
000170       SECURITY.      UNCLASSIFIED.
000180      ******************************************************************
000190      *                                                                *
000200      *    TRBATCH -- CRYPTO DESK TRADE REQUEST BATCH DRIVER            *
000210      *                                                                *
000220      *    READS THE TRADE-REQUEST-FILE CARD DECK ONE INSTRUCTION AT   *
000230      *    A TIME AND EXECUTES EACH AGAINST THE ACCOUNT-FILE AND        *
000240      *    PORTFOLIO-FILE MASTERS, APPENDING A LEDGER ROW TO THE        *
000250      *    TRANSACTION-FILE FOR EVERY REQUEST ACCEPTED.  REPLACES THE   *
000260      *    OLD ON-LINE BUY AND SELL SERVICES -- THERE IS NO TERMINAL    *
000270      *    TRANSACTION TO START AND END IN A BATCH JOB, SO BOTH         *
000280      *    SERVICES ARE COLLAPSED INTO ONE DISPATCH LOOP KEYED ON THE   *
000290      *    REQUEST'S OWN TRANSACTION-TYPE FIELD.                       *
000300      *                                                                *
000310      *    MARKET PRICES ARE OBTAINED FROM TRPRCSR (FORMERLY A          *
000320      *    TERMINAL-DRIVEN PRICE LOOKUP) -- ONE SNAPSHOT PRICE PER      *
000330      *    SYMBOL FOR THE WHOLE RUN, NOT A LIVE QUOTE.                  *
000340      *                                                                *
000350      *    THE TRANSACTION-ID AND ASSET-ID SURROGATE KEYS ARE ASSIGNED  *
000360      *    BY A HIGH-WATER-MARK PRESCAN OF THE LEDGER AND THE POSITION  *
000370      *    FILE AT STARTUP, THEN INCREMENTED IN STORAGE AS EACH NEW     *
000380      *    ROW IS WRITTEN -- THERE IS NO IDENTITY COLUMN ON A FLAT      *
000390      *    FILE, SO THIS DESK HAS ALWAYS DONE IT THIS WAY.              *
000400      *                                                                *
000410      *    CHANGE LOG                                                   *
000420      *    -----------------------------------------------------------  *
000430      *    1991-04-09  DKO  ORIGINAL PROGRAM, COMBINES THE PRIOR BUY    *
000440      *                     AND SELL ON-LINE SERVICES INTO ONE BATCH    *
000450      *                     DRIVER (CR-1991-114)                        *
000460      *    1992-09-23  DKO  ADDED WEIGHTED-AVERAGE COST RECALCULATION    *
000470      *                     ON REPEAT BUYS OF A HELD SYMBOL; PREVIOUSLY  *
000480      *                     THE LAST TRADE PRICE JUST OVERWROTE THE      *
000490      *                     POSITION (PR92-184)                         *
000500      *    1994-11-09  RJH  ACCOUNT-ID IS NOW CARRIED AS A SURROGATE KEY *
000510      *                     SEPARATE FROM USER-IDENTIFIER (PR94-061)    *
000520      *    1996-08-14  RJH  WIDENED ASSET SYMBOL TO X(12) FOR FOREIGN-   *
000530      *                     PAIR SYMBOLS (CR-1996-077)                  *
000540      *    1999-02-18  SWP  Y2K -- FILE-POSN-OPENED-DATE AND ALL DATE    *
000550      *                     FIELDS CONFIRMED 4-DIGIT YEAR, NO CHANGE     *
000560      *                     REQUIRED (Y2K-0014)                         *
000570      *    2001-03-02  SWP  ADDED PER-ACCOUNT CONTROL TOTALS AND RUN      *
000580      *                     SUMMARY REPORT -- DESK WANTED TOTALS WHEN    *
000590      *                     THE SAME DECK COVERS MORE THAN ONE ACCOUNT   *
000600      *                     (CR-2001-033)                               *
000610      *    2003-07-30  MLT  ADDED UPSI-0 DETAIL-SUPPRESS SWITCH FOR       *
000620      *                     HIGH-VOLUME REPROCESS RUNS -- OPS WAS         *
000630      *                     DROWNING IN DETAIL LINES ON A FULL RELOAD     *
000640      *                     (CR-2003-208)                               *
000650      *    2005-01-11  MLT  REALIZED P/L NOW ZEROED EXPLICITLY ON BUY     *
000660      *                     RECORDS RATHER THAN LEFT FROM THE PRIOR       *
000670      *                     WORKING-STORAGE VALUE (PR2005-004)           *
000680      ******************************************************************
000690       ENVIRONMENT DIVISION.
000700       CONFIGURATION SECTION.
000710       SOURCE-COMPUTER.  LANTERN-3090.
000720       OBJECT-COMPUTER.  LANTERN-3090.
000730       SPECIAL-NAMES.
000740           C01 IS TOP-OF-FORM
000750           UPSI-0 ON STATUS IS DETAIL-SUPPRESS
000760           CLASS NUMERIC-CLASS IS "0" THRU "9".
000770      *
000780       INPUT-OUTPUT SECTION.
000790       FILE-CONTROL.
000800           SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR
000810               ORGANIZATION IS INDEXED
000820               ACCESS MODE IS DYNAMIC
000830               RECORD KEY IS ACCT-USER-IDENTIFIER
000840               FILE STATUS IS ACCT-STATUS.
000850           SELECT PORTFOLIO-FILE ASSIGN TO POSNMSTR
000860               ORGANIZATION IS INDEXED
000870               ACCESS MODE IS DYNAMIC
000880               RECORD KEY IS FILE-POSN-KEY
000890               FILE STATUS IS POSN-STATUS.
000900           SELECT TRANSACTION-FILE ASSIGN TO TRANLDGR
000910               ORGANIZATION IS LINE SEQUENTIAL
000920               ACCESS MODE IS SEQUENTIAL
000930               FILE STATUS IS TRAN-STATUS.
000940           SELECT TRADE-REQUEST-FILE ASSIGN TO TRADEIN
000950               ORGANIZATION IS LINE SEQUENTIAL
000960               ACCESS MODE IS SEQUENTIAL
000970               FILE STATUS IS REQ-STATUS.
000980           SELECT REPORT-FILE ASSIGN TO TRANRPT
000990               ORGANIZATION IS LINE SEQUENTIAL
001000               ACCESS MODE IS SEQUENTIAL
001010               FILE STATUS IS RPT-STATUS.
001020      *
001030       DATA DIVISION.
001040       FILE SECTION.
001050       FD  ACCOUNT-FILE.
001060       01  ACCOUNT-RECORD.
001070       COPY ACCTREC.
001080      *
001090       FD  PORTFOLIO-FILE.
001100       01  PORTFOLIO-RECORD.
001110       COPY POSNREC.
001120      *
001130       FD  TRANSACTION-FILE.
001140       01  TRANSACTION-RECORD.
001150       COPY TRANREC.
001160      *
001170       FD  TRADE-REQUEST-FILE.
001180       01  TRADE-REQUEST-RECORD.
001190       COPY TRADEREQ.
001200      *
001210       FD  REPORT-FILE.
001220       01  RPT-LINE                        PIC X(132).
001230      *
001240       WORKING-STORAGE SECTION.
001250      ******************************************************************
001260      * EYECATCHER                                                    *
001270      ******************************************************************
001280       01  DEBUG-DETAILS.
001290           05  FILLER                  PIC X(32)
001300               VALUE 'TRBATCH-----WORKING STORAGE   '.
001310           05  FILLER                  PIC X(20) VALUE SPACES.
001320      ******************************************************************
001330      * FILE STATUS BYTES                                             *
001340      ******************************************************************
001350       01  ACCT-STATUS              PIC X(02) VALUE SPACES.
001360       01  POSN-STATUS              PIC X(02) VALUE SPACES.
001370       01  TRAN-STATUS              PIC X(02) VALUE SPACES.
001380       01  REQ-STATUS               PIC X(02) VALUE SPACES.
001390       01  RPT-STATUS               PIC X(02) VALUE SPACES.
001400      ******************************************************************
001410      * SWITCHES                                                      *
001420      ******************************************************************
001430       01  EOF-SWITCH               PIC X     VALUE 'N'.
001440           88  END-OF-REQUESTS      VALUE 'Y'.
001450       01  DETAIL-SUPPRESS          PIC X     VALUE 'N'.
001460      *
001470      ******************************************************************
001480      * REJECT REASON / WORK FIELDS FOR THE CURRENT REQUEST             *
001490      ******************************************************************
001500       01  REJECT-REASON            PIC X(30) VALUE SPACES.
001510       01  WORK-SYMBOL              PIC X(12) VALUE SPACES.
001520      *
001530      * REDEFINES NUMBER ONE -- SPLITS THE WORKING COPY OF A TRADE
001540      * SYMBOL INTO BASE/QUOTE HALVES FOR THE REJECT-LOG DIAGNOSTIC
001550      * WHEN A SYMBOL COMES IN MALFORMED.
001560      *
001570       01  WORK-SYMBOL-HALVES REDEFINES WORK-SYMBOL.
001580           05  WRK-BASE-CCY         PIC X(06).
001590           05  WRK-SLASH            PIC X(01).
001600           05  WRK-QUOTE-CCY        PIC X(05).
001610      *
001620      ******************************************************************
001630      * RUN DATE -- BROKEN OUT FOR OPENED-DATE STAMPING AND THE RUN     *
001640      * HEADER LINE.  REDEFINES NUMBER TWO.                            *
001650      ******************************************************************
001660       01  RUN-DATE                 PIC 9(08) VALUE ZEROES.
001670       01  RUN-DATE-X REDEFINES RUN-DATE.
001680           05  RUN-YYYY             PIC 9(04).
001690           05  RUN-MM               PIC 9(02).
001700           05  RUN-DD               PIC 9(02).
001710      *
001720      ******************************************************************
001730      * SURROGATE KEY COUNTERS -- SET BY THE HIGH-WATER-MARK PRESCAN   *
001740      * PARAGRAPHS AT STARTUP, THEN BUMPED EACH TIME A NEW ROW IS       *
001750      * WRITTEN.                                                       *
001760      ******************************************************************
001770       01  NEXT-TRAN-ID             PIC S9(9)  COMP VALUE ZERO.
001780       01  NEXT-ASSET-ID            PIC S9(9)  COMP VALUE ZERO.
001790      *
001800      ******************************************************************
001810      * RUN COUNTERS                                                  *
001820      ******************************************************************
001830       01  REQS-READ                PIC S9(7)  COMP VALUE ZERO.
001840       01  REQS-ACCEPTED            PIC S9(7)  COMP VALUE ZERO.
001850       01  REQS-REJECTED            PIC S9(7)  COMP VALUE ZERO.
001860       01  BUY-COUNT                PIC S9(7)  COMP VALUE ZERO.
001870       01  SELL-COUNT               PIC S9(7)  COMP VALUE ZERO.
001880       01  LINE-COUNT               PIC S9(5)  COMP VALUE ZERO.
001890       01  PAGE-COUNT               PIC S9(5)  COMP VALUE ZERO.
001900      *
001910      ******************************************************************
001920      * PRICE LOOKUP LINKAGE WORK FIELDS -- PASSED TO TRPRCSR.         *
001930      ******************************************************************
001940       01  REQUEST-SYMBOL                PIC X(12) VALUE SPACES.
001950       01  RESULT-PRICE                 PIC S9(13)V9(8) VALUE ZERO.
001960       01  RESULT-CODE           PIC S9(9)  COMP VALUE ZERO.
001970       77  REC-FOUND                   PIC S9(9)  COMP VALUE 1.
001980       77  REC-NOT-FOUND               PIC S9(9)  COMP VALUE 2.
001990      *
002000      ******************************************************************
002010      * TRADE ARITHMETIC WORK AREA                                    *
002020      ******************************************************************
002030       01  TOTAL-QTY                PIC S9(9)V9(8)  VALUE ZERO.
002040       01  OLD-TOTAL-VALUE          PIC S9(18)V9(8) VALUE ZERO.
002050       01  NEW-PURCHASE-VALUE       PIC S9(18)V9(8) VALUE ZERO.
002060       01  NEW-AVG-PRICE            PIC S9(13)V9(8) VALUE ZERO.
002070       01  REMAINING-QTY            PIC S9(9)V9(8)  VALUE ZERO.
002080       01  COST                     PIC S9(13)V9(2) VALUE ZERO.
002090       01  PROCEEDS                 PIC S9(13)V9(2) VALUE ZERO.
002100       01  COST-BASIS-SOLD          PIC S9(13)V9(2) VALUE ZERO.
002110       01  REALIZED-PL              PIC S9(13)V9(2) VALUE ZERO.
002120       01  CASH-MOVEMENT            PIC S9(13)V9(2) VALUE ZERO.
002130      *
002140      * REDEFINES NUMBER THREE -- RAW BYTE DUMP OF THE COMPUTED COST OR
002150      * PROCEEDS FOR THE "VALUE LOOKS WRONG" DIAGNOSTIC DISPLAY WHEN A
002160      * TRADE IS REJECTED FOR INSUFFICIENT FUNDS OR HOLDINGS.
002170      *
002180       01  VALUE-DUMP               PIC S9(13)V9(2) VALUE ZERO.
002190       01  VALUE-DUMP-X REDEFINES VALUE-DUMP
002200                                       PIC X(15).
002210      *
002220      ******************************************************************
002230      * PER-ACCOUNT CONTROL TOTAL TABLE -- ONE ROW PER DISTINCT         *
002240      * ACCOUNT-ID SEEN THIS RUN, BUILT AS THE DECK IS PROCESSED        *
002250      * SINCE THE TRADE-REQUEST-FILE IS NOT GUARANTEED SORTED BY        *
002260      * ACCOUNT.  DUMPED AT RUN-090-FINAL-TOTALS.                      *
002270      ******************************************************************
002280       77  AT-COUNT                 PIC S9(5)  COMP VALUE ZERO.
002290       77  MAX-ACCOUNTS             PIC S9(5)  COMP VALUE +500.
002300       01  ACCT-TOTALS-AREA.
002310           05  ACCT-TOTALS-TABLE OCCURS 500 TIMES
002320                   INDEXED BY AT-IDX.
002330               10  AT-ACCOUNT-ID        PIC 9(9).
002340               10  AT-USER-ID           PIC X(40).
002350               10  AT-BUY-COUNT         PIC S9(5) COMP.
002360               10  AT-SELL-COUNT        PIC S9(5) COMP.
002370               10  AT-NET-CASH-MOVEMENT PIC S9(13)V9(2).
002380               10  AT-ENDING-BALANCE    PIC S9(13)V9(2).
002385               10  FILLER                  PIC X(10).
002390      *
002400      * CONTROL-TOTAL UPDATE ARGUMENTS -- MOVED IN BY THE CALLER
002410      * BEFORE PERFORM RUN-040-CONTROL-TOTALS.
002420      *
002430       01  CT-ACCOUNT-ID            PIC 9(9)        VALUE ZERO.
002440       01  CT-USER-ID               PIC X(40)       VALUE SPACES.
002450       01  CT-TRADE-TYPE            PIC X(4)        VALUE SPACES.
002460       01  CT-CASH-MOVEMENT         PIC S9(13)V9(2) VALUE ZERO.
002470       01  CT-ENDING-BALANCE        PIC S9(13)V9(2) VALUE ZERO.
002480      *
002490      ******************************************************************
002500      * PRINT-LINE WORK AREAS -- DETAIL LINE AND, REDEFINING THE SAME   *
002510      * BUFFER, THE CONTROL-TOTAL/RUN-SUMMARY LINE.  REDEFINES NUMBER   *
002520      * FOUR.                                                          *
002530      ******************************************************************
002540       01  RPT-DETAIL-LINE.
002550           05  RPT-DTL-TRAN-ID         PIC Z(8)9.
002560           05  FILLER                  PIC X(02) VALUE SPACES.
002570           05  RPT-DTL-ACCOUNT-ID      PIC Z(8)9.
002580           05  FILLER                  PIC X(02) VALUE SPACES.
002590           05  RPT-DTL-SYMBOL          PIC X(12).
002600           05  FILLER                  PIC X(02) VALUE SPACES.
002610           05  RPT-DTL-TYPE            PIC X(04).
002620           05  FILLER                  PIC X(02) VALUE SPACES.
002630           05  RPT-DTL-QUANTITY        PIC Z(8)9.9(8)-.
002640           05  FILLER                  PIC X(02) VALUE SPACES.
002650           05  RPT-DTL-PRICE           PIC Z(12)9.9(8)-.
002660           05  FILLER                  PIC X(02) VALUE SPACES.
002670           05  RPT-DTL-VALUE           PIC Z(12)9.99-.
002680           05  FILLER                  PIC X(02) VALUE SPACES.
002690           05  RPT-DTL-REALIZED-PL     PIC Z(12)9.99-.
002700           05  FILLER                  PIC X(16) VALUE SPACES.
002710       01  RPT-TOTAL-LINE REDEFINES RPT-DETAIL-LINE.
002720           05  RPT-TOT-LABEL           PIC X(16).
002730           05  RPT-TOT-ACCOUNT-ID      PIC Z(8)9.
002740           05  FILLER                  PIC X(02) VALUE SPACES.
002750           05  RPT-TOT-USER-ID         PIC X(20).
002760           05  FILLER                  PIC X(02) VALUE SPACES.
002770           05  RPT-TOT-BUY-COUNT       PIC ZZZZ9.
002780           05  FILLER                  PIC X(02) VALUE SPACES.
002790           05  RPT-TOT-SELL-COUNT      PIC ZZZZ9.
002800           05  FILLER                  PIC X(02) VALUE SPACES.
002810           05  RPT-TOT-NET-CASH        PIC Z(12)9.99-.
002820           05  FILLER                  PIC X(02) VALUE SPACES.
002830           05  RPT-TOT-BALANCE         PIC Z(12)9.99-.
002840           05  FILLER                  PIC X(23) VALUE SPACES.
002845      *
002846       01  RPT-HEADER-LINE.
002847           05  RPT-HEADER-TEXT      PIC X(60).
002848           05  FILLER                  PIC X(72) VALUE SPACES.
002850      *
002860       01  LOGMSG.
002870           05  FILLER                  PIC X(09) VALUE 'TRBATCH=>'.
002880           05  LOGMSG-TEXT          PIC X(60).
002890       01  LOGMSG-ERR.
002900           05  FILLER                  PIC X(13) VALUE 'TRBATCH ERR=>'.
002910           05  LOG-ERR-USER         PIC X(40).
002920           05  FILLER                  PIC X(02) VALUE SPACES.
002930           05  LOG-ERR-REASON       PIC X(30).
002940      *
002950       PROCEDURE DIVISION.
002960      *----------------------------------------------------------------*
002970       0100-MAIN-CONTROL.
002980      *----------------------------------------------------------------*
002990           PERFORM 0110-INITIALIZE THRU 0110-EXIT.
003000      *
003010           PERFORM 0200-PROCESS-ONE-REQUEST THRU 0200-EXIT
003020               UNTIL END-OF-REQUESTS.
003030      *
003040           PERFORM 0900-TERMINATE THRU 0900-EXIT.
003050      *
003060           STOP RUN.
003070      *----------------------------------------------------------------*
003080       0110-INITIALIZE.
003090      *----------------------------------------------------------------*
003100           ACCEPT RUN-DATE FROM DATE YYYYMMDD.
003110      *
003120           PERFORM 0120-SCAN-TRAN-HWM THRU 0120-EXIT.
003130           PERFORM 0130-SCAN-POSN-HWM THRU 0130-EXIT.
003140      *
003150           OPEN I-O ACCOUNT-FILE.
003160           IF ACCT-STATUS NOT = "00"
003170               MOVE 'CANNOT OPEN ACCOUNT-FILE' TO LOGMSG-TEXT
003180               DISPLAY LOGMSG
003190               STOP RUN
003200           END-IF.
003210      *
003220           OPEN I-O PORTFOLIO-FILE.
003230           IF POSN-STATUS NOT = "00"
003240               MOVE 'CANNOT OPEN PORTFOLIO-FILE' TO LOGMSG-TEXT
003250               DISPLAY LOGMSG
003260               STOP RUN
003270           END-IF.
003280      *
003290           OPEN EXTEND TRANSACTION-FILE.
003300           IF TRAN-STATUS NOT = "00"
003310               MOVE 'CANNOT EXTEND TRANSACTION-FILE' TO LOGMSG-TEXT
003320               DISPLAY LOGMSG
003330               STOP RUN
003340           END-IF.
003350      *
003360           OPEN INPUT TRADE-REQUEST-FILE.
003370           IF REQ-STATUS NOT = "00"
003380               MOVE 'CANNOT OPEN TRADE-REQUEST-FILE' TO LOGMSG-TEXT
003390               DISPLAY LOGMSG
003400               STOP RUN
003410           END-IF.
003420      *
003430           OPEN OUTPUT REPORT-FILE.
003440           PERFORM RUN-020-PRINT-HEADERS THRU RUN-020-EXIT.
003450      *
003460           PERFORM 0210-READ-NEXT-REQUEST THRU 0210-EXIT.
003470      *
003480       0110-EXIT.
003490           EXIT.
003500      *----------------------------------------------------------------*
003510       0120-SCAN-TRAN-HWM.
003520      *----------------------------------------------------------------*
003530           MOVE ZERO TO NEXT-TRAN-ID.
003540           OPEN INPUT TRANSACTION-FILE.
003550           IF TRAN-STATUS = "00"
003560               PERFORM 0125-SCAN-TRAN-NEXT THRU 0125-EXIT
003570                   UNTIL TRAN-STATUS = "10"
003580               CLOSE TRANSACTION-FILE
003590           END-IF.
003600           ADD 1 TO NEXT-TRAN-ID.
003610      *
003620       0120-EXIT.
003630           EXIT.
003640      *----------------------------------------------------------------*
003650       0125-SCAN-TRAN-NEXT.
003660      *----------------------------------------------------------------*
003670           READ TRANSACTION-FILE.
003680           IF TRAN-STATUS = "00"
003690               IF TRAN-TRANSACTION-ID > NEXT-TRAN-ID
003700                   MOVE TRAN-TRANSACTION-ID TO NEXT-TRAN-ID
003710               END-IF
003720           END-IF.
003730      *
003740       0125-EXIT.
003750           EXIT.
003760      *----------------------------------------------------------------*
003770       0130-SCAN-POSN-HWM.
003780      *----------------------------------------------------------------*
003790           MOVE ZERO TO NEXT-ASSET-ID.
003800           OPEN INPUT PORTFOLIO-FILE.
003810           IF POSN-STATUS = "00"
003820               PERFORM 0135-SCAN-POSN-NEXT THRU 0135-EXIT
003830                   UNTIL POSN-STATUS = "10"
003840               CLOSE PORTFOLIO-FILE
003850           END-IF.
003860           ADD 1 TO NEXT-ASSET-ID.
003870      *
003880       0130-EXIT.
003890           EXIT.
003900      *----------------------------------------------------------------*
003910       0135-SCAN-POSN-NEXT.
003920      *----------------------------------------------------------------*
003930           READ PORTFOLIO-FILE NEXT RECORD.
003940           IF POSN-STATUS = "00"
003950               IF FILE-POSN-ASSET-ID > NEXT-ASSET-ID
003960                   MOVE FILE-POSN-ASSET-ID TO NEXT-ASSET-ID
003970               END-IF
003980           END-IF.
003990      *
004000       0135-EXIT.
004010           EXIT.
004020      *----------------------------------------------------------------*
004030       0200-PROCESS-ONE-REQUEST.
004040      *----------------------------------------------------------------*
004050           ADD 1 TO REQS-READ.
004060      *
004070           EVALUATE REQ-TRANSACTION-TYPE
004080               WHEN 'BUY '
004090                   PERFORM 0300-BUY-FLOW THRU 0300-BUY-EXIT
004100               WHEN 'SELL'
004110                   PERFORM 0400-SELL-FLOW THRU 0400-SELL-EXIT
004120               WHEN OTHER
004130                   PERFORM 0250-REJECT-UNKNOWN-TYPE THRU 0250-EXIT
004140           END-EVALUATE.
004150      *
004160           PERFORM 0210-READ-NEXT-REQUEST THRU 0210-EXIT.
004170      *
004180       0200-EXIT.
004190           EXIT.
004200      *----------------------------------------------------------------*
004210       0210-READ-NEXT-REQUEST.
004220      *----------------------------------------------------------------*
004230           READ TRADE-REQUEST-FILE.
004240           IF REQ-STATUS = "10"
004250               SET END-OF-REQUESTS TO TRUE
004260           ELSE
004270               IF REQ-STATUS NOT = "00"
004280                   MOVE 'BAD READ ON TRADE-REQUEST-FILE' TO LOGMSG-TEXT
004290                   DISPLAY LOGMSG
004300                   SET END-OF-REQUESTS TO TRUE
004310               END-IF
004320           END-IF.
004330      *
004340       0210-EXIT.
004350           EXIT.
004360      *----------------------------------------------------------------*
004370       0250-REJECT-UNKNOWN-TYPE.
004380      *----------------------------------------------------------------*
004390           ADD 1 TO REQS-REJECTED.
004400           MOVE REQ-USER-IDENTIFIER   TO LOG-ERR-USER.
004410           MOVE 'UNRECOGNIZED TRANSACTION TYPE' TO LOG-ERR-REASON.
004420           DISPLAY LOGMSG-ERR.
004430      *
004440       0250-EXIT.
004450           EXIT.
004460      *----------------------------------------------------------------*
004470      *    BUY FLOW -- BUSINESS RULES 1,2,3,4,6,7,10,12                 *
004480      *----------------------------------------------------------------*
004490       0300-BUY-FLOW.
004500      *----------------------------------------------------------------*
004510           MOVE SPACES TO REJECT-REASON.
004520      *
004530       BUY-010-VALIDATE-QTY.
004540           IF REQ-QUANTITY NOT > ZERO
004550               MOVE 'INVALID QUANTITY' TO REJECT-REASON
004560               GO TO BUY-099-REJECT-COMMON
004570           END-IF.
004580      *
004590       BUY-020-LOOKUP-ACCOUNT.
004600           MOVE REQ-USER-IDENTIFIER TO ACCT-USER-IDENTIFIER.
004610           READ ACCOUNT-FILE KEY IS ACCT-USER-IDENTIFIER.
004620           IF ACCT-STATUS NOT = "00"
004630               MOVE 'ACCOUNT NOT FOUND' TO REJECT-REASON
004640               GO TO BUY-099-REJECT-COMMON
004650           END-IF.
004660      *
004670       BUY-030-LOOKUP-PRICE.
004680           MOVE REQ-ASSET-SYMBOL TO REQUEST-SYMBOL.
004690           CALL 'TRPRCSR' USING REQUEST-SYMBOL
004700                                RESULT-PRICE
004710                                RESULT-CODE.
004720           IF RESULT-CODE NOT = REC-FOUND
004730               MOVE 'PRICE NOT AVAILABLE' TO REJECT-REASON
004740               GO TO BUY-099-REJECT-COMMON
004750           END-IF.
004760      *
004770       BUY-040-COMPUTE-COST.
004780           COMPUTE COST ROUNDED = REQ-QUANTITY * RESULT-PRICE.
004790      *
004800       BUY-050-CHECK-FUNDS.
004810           IF ACCT-BALANCE < COST
004820               MOVE COST TO VALUE-DUMP
004830               MOVE 'INSUFFICIENT FUNDS' TO REJECT-REASON
004840               GO TO BUY-099-REJECT-COMMON
004850           END-IF.
004860      *
004870       BUY-055-UPDATE-BALANCE.
004880           SUBTRACT COST FROM ACCT-BALANCE.
004890           REWRITE ACCOUNT-RECORD.
004900      *
004910       BUY-060-LOOKUP-POSITION.
004920           MOVE ACCT-ACCOUNT-ID  TO FILE-POSN-ACCOUNT-ID.
004930           MOVE REQ-ASSET-SYMBOL TO FILE-POSN-SYMBOL.
004940           READ PORTFOLIO-FILE KEY IS FILE-POSN-KEY.
004950           IF POSN-STATUS = "00"
004960               GO TO BUY-065-UPDATE-POSITION
004970           ELSE
004980               GO TO BUY-068-INSERT-POSITION
004990           END-IF.
005000      *
005010       BUY-065-UPDATE-POSITION.
005020           COMPUTE OLD-TOTAL-VALUE =
005030               FILE-POSN-QUANTITY * FILE-POSN-AVG-PRICE.
005040           COMPUTE NEW-PURCHASE-VALUE =
005050               REQ-QUANTITY * RESULT-PRICE.
005060           COMPUTE TOTAL-QTY =
005070               FILE-POSN-QUANTITY + REQ-QUANTITY.
005080           COMPUTE NEW-AVG-PRICE ROUNDED =
005090               (OLD-TOTAL-VALUE + NEW-PURCHASE-VALUE)
005100                   / TOTAL-QTY.
005110           MOVE TOTAL-QTY     TO FILE-POSN-QUANTITY.
005120           MOVE NEW-AVG-PRICE TO FILE-POSN-AVG-PRICE.
005130           REWRITE PORTFOLIO-RECORD.
005140           GO TO BUY-090-LOG-TRANSACTION.
005150      *
005160       BUY-068-INSERT-POSITION.
005170           ADD 1 TO NEXT-ASSET-ID.
005180           MOVE NEXT-ASSET-ID  TO FILE-POSN-ASSET-ID.
005190           MOVE ACCT-ACCOUNT-ID   TO FILE-POSN-ACCOUNT-ID.
005200           MOVE REQ-ASSET-SYMBOL  TO FILE-POSN-SYMBOL.
005210           MOVE REQ-QUANTITY      TO FILE-POSN-QUANTITY.
005220           MOVE RESULT-PRICE       TO FILE-POSN-AVG-PRICE.
005230           MOVE RUN-DATE       TO FILE-POSN-OPENED-DATE.
005240           WRITE PORTFOLIO-RECORD.
005250      *
005260       BUY-090-LOG-TRANSACTION.
005270           ADD 1 TO NEXT-TRAN-ID.
005280           MOVE NEXT-TRAN-ID   TO TRAN-TRANSACTION-ID.
005290           MOVE ACCT-ACCOUNT-ID   TO TRAN-ACCOUNT-ID.
005300           MOVE REQ-ASSET-SYMBOL  TO TRAN-ASSET-SYMBOL.
005310           MOVE 'BUY '            TO TRAN-TRANSACTION-TYPE.
005320           MOVE REQ-QUANTITY      TO TRAN-QUANTITY.
005330           MOVE RESULT-PRICE       TO TRAN-PRICE-PER-UNIT.
005340           MOVE COST           TO TRAN-TOTAL-VALUE.
005350           MOVE ZERO              TO TRAN-REALIZED-PL.
005360           WRITE TRANSACTION-RECORD.
005370           ADD 1 TO REQS-ACCEPTED.
005380           ADD 1 TO BUY-COUNT.
005390      *
005400       BUY-095-PRINT-DETAIL.
005410           MOVE TRAN-TRANSACTION-ID  TO RPT-DTL-TRAN-ID.
005420           MOVE TRAN-ACCOUNT-ID      TO RPT-DTL-ACCOUNT-ID.
005430           MOVE TRAN-ASSET-SYMBOL    TO RPT-DTL-SYMBOL.
005440           MOVE TRAN-TRANSACTION-TYPE TO RPT-DTL-TYPE.
005450           MOVE TRAN-QUANTITY        TO RPT-DTL-QUANTITY.
005460           MOVE TRAN-PRICE-PER-UNIT  TO RPT-DTL-PRICE.
005470           MOVE TRAN-TOTAL-VALUE     TO RPT-DTL-VALUE.
005480           MOVE TRAN-REALIZED-PL     TO RPT-DTL-REALIZED-PL.
005490           PERFORM RUN-030-PRINT-STATEMENT THRU RUN-030-EXIT.
005500      *
005510       BUY-098-UPDATE-TOTALS.
005520           MOVE ACCT-ACCOUNT-ID      TO CT-ACCOUNT-ID.
005530           MOVE ACCT-USER-IDENTIFIER TO CT-USER-ID.
005540           MOVE 'BUY '               TO CT-TRADE-TYPE.
005550           COMPUTE CT-CASH-MOVEMENT = ZERO - COST.
005560           MOVE ACCT-BALANCE         TO CT-ENDING-BALANCE.
005570           PERFORM RUN-040-CONTROL-TOTALS THRU RUN-040-EXIT.
005580           GO TO 0300-BUY-EXIT.
005590      *
005600       BUY-099-REJECT-COMMON.
005610           ADD 1 TO REQS-REJECTED.
005620           MOVE REQ-USER-IDENTIFIER TO LOG-ERR-USER.
005630           MOVE REJECT-REASON   TO LOG-ERR-REASON.
005640           DISPLAY LOGMSG-ERR.
005650      *
005660       0300-BUY-EXIT.
005670           EXIT.
005680      *----------------------------------------------------------------*
005690      *    SELL FLOW -- BUSINESS RULES 1,2,3,5,8,9,10,12                *
005700      *----------------------------------------------------------------*
005710       0400-SELL-FLOW.
005720      *----------------------------------------------------------------*
005730           MOVE SPACES TO REJECT-REASON.
005740      *
005750       SEL-010-VALIDATE-QTY.
005760           IF REQ-QUANTITY NOT > ZERO
005770               MOVE 'INVALID QUANTITY' TO REJECT-REASON
005780               GO TO SEL-199-REJECT-COMMON
005790           END-IF.
005800      *
005810       SEL-020-LOOKUP-ACCOUNT.
005820           MOVE REQ-USER-IDENTIFIER TO ACCT-USER-IDENTIFIER.
005830           READ ACCOUNT-FILE KEY IS ACCT-USER-IDENTIFIER.
005840           IF ACCT-STATUS NOT = "00"
005850               MOVE 'ACCOUNT NOT FOUND' TO REJECT-REASON
005860               GO TO SEL-199-REJECT-COMMON
005870           END-IF.
005880      *
005890       SEL-030-LOOKUP-POSITION.
005900           MOVE ACCT-ACCOUNT-ID  TO FILE-POSN-ACCOUNT-ID.
005910           MOVE REQ-ASSET-SYMBOL TO FILE-POSN-SYMBOL.
005920           READ PORTFOLIO-FILE KEY IS FILE-POSN-KEY.
005930           IF POSN-STATUS NOT = "00"
005940               MOVE 'NO SUCH HOLDING' TO REJECT-REASON
005950               GO TO SEL-199-REJECT-COMMON
005960           END-IF.
005970      *
005980       SEL-040-CHECK-HOLDINGS.
005990           IF FILE-POSN-QUANTITY < REQ-QUANTITY
006000               MOVE 'INSUFFICIENT HOLDINGS' TO REJECT-REASON
006010               GO TO SEL-199-REJECT-COMMON
006020           END-IF.
006030      *
006040       SEL-050-LOOKUP-PRICE.
006050           MOVE REQ-ASSET-SYMBOL TO REQUEST-SYMBOL.
006060           CALL 'TRPRCSR' USING REQUEST-SYMBOL
006070                                RESULT-PRICE
006080                                RESULT-CODE.
006090           IF RESULT-CODE NOT = REC-FOUND
006100               MOVE 'PRICE NOT AVAILABLE' TO REJECT-REASON
006110               GO TO SEL-199-REJECT-COMMON
006120           END-IF.
006130      *
006140       SEL-060-COMPUTE-PROCEEDS.
006150           COMPUTE PROCEEDS ROUNDED = REQ-QUANTITY * RESULT-PRICE.
006160      *
006170       SEL-065-COMPUTE-COST-BASIS.
006180           COMPUTE COST-BASIS-SOLD ROUNDED =
006190               REQ-QUANTITY * FILE-POSN-AVG-PRICE.
006200      *
006210       SEL-068-COMPUTE-REALIZED-PL.
006220           COMPUTE REALIZED-PL ROUNDED =
006230               PROCEEDS - COST-BASIS-SOLD.
006240      *
006250       SEL-070-UPDATE-BALANCE.
006260           ADD PROCEEDS TO ACCT-BALANCE.
006270           REWRITE ACCOUNT-RECORD.
006280      *
006290       SEL-080-COMPUTE-REMAINING.
006300           COMPUTE REMAINING-QTY =
006310               FILE-POSN-QUANTITY - REQ-QUANTITY.
006320           IF REMAINING-QTY NOT > ZERO
006330               GO TO SEL-082-DELETE-POSITION
006340           ELSE
006350               GO TO SEL-085-REWRITE-POSITION
006360           END-IF.
006370      *
006380       SEL-082-DELETE-POSITION.
006390           DELETE PORTFOLIO-FILE RECORD.
006400           GO TO SEL-100-LOG-TRANSACTION.
006410      *
006420       SEL-085-REWRITE-POSITION.
006430           MOVE REMAINING-QTY TO FILE-POSN-QUANTITY.
006440           REWRITE PORTFOLIO-RECORD.
006450      *
006460       SEL-100-LOG-TRANSACTION.
006470           ADD 1 TO NEXT-TRAN-ID.
006480           MOVE NEXT-TRAN-ID   TO TRAN-TRANSACTION-ID.
006490           MOVE ACCT-ACCOUNT-ID   TO TRAN-ACCOUNT-ID.
006500           MOVE REQ-ASSET-SYMBOL  TO TRAN-ASSET-SYMBOL.
006510           MOVE 'SELL'            TO TRAN-TRANSACTION-TYPE.
006520           MOVE REQ-QUANTITY      TO TRAN-QUANTITY.
006530           MOVE RESULT-PRICE       TO TRAN-PRICE-PER-UNIT.
006540           MOVE PROCEEDS       TO TRAN-TOTAL-VALUE.
006550           MOVE REALIZED-PL    TO TRAN-REALIZED-PL.
006560           WRITE TRANSACTION-RECORD.
006570           ADD 1 TO REQS-ACCEPTED.
006580           ADD 1 TO SELL-COUNT.
006590      *
006600       SEL-105-PRINT-DETAIL.
006610           MOVE TRAN-TRANSACTION-ID  TO RPT-DTL-TRAN-ID.
006620           MOVE TRAN-ACCOUNT-ID      TO RPT-DTL-ACCOUNT-ID.
006630           MOVE TRAN-ASSET-SYMBOL    TO RPT-DTL-SYMBOL.
006640           MOVE TRAN-TRANSACTION-TYPE TO RPT-DTL-TYPE.
006650           MOVE TRAN-QUANTITY        TO RPT-DTL-QUANTITY.
006660           MOVE TRAN-PRICE-PER-UNIT  TO RPT-DTL-PRICE.
006670           MOVE TRAN-TOTAL-VALUE     TO RPT-DTL-VALUE.
006680           MOVE TRAN-REALIZED-PL     TO RPT-DTL-REALIZED-PL.
006690           PERFORM RUN-030-PRINT-STATEMENT THRU RUN-030-EXIT.
006700      *
006710       SEL-108-UPDATE-TOTALS.
006720           MOVE ACCT-ACCOUNT-ID      TO CT-ACCOUNT-ID.
006730           MOVE ACCT-USER-IDENTIFIER TO CT-USER-ID.
006740           MOVE 'SELL'               TO CT-TRADE-TYPE.
006750           MOVE PROCEEDS          TO CT-CASH-MOVEMENT.
006760           MOVE ACCT-BALANCE         TO CT-ENDING-BALANCE.
006770           PERFORM RUN-040-CONTROL-TOTALS THRU RUN-040-EXIT.
006780           GO TO 0400-SELL-EXIT.
006790      *
006800       SEL-199-REJECT-COMMON.
006810           ADD 1 TO REQS-REJECTED.
006820           MOVE REQ-USER-IDENTIFIER TO LOG-ERR-USER.
006830           MOVE REJECT-REASON   TO LOG-ERR-REASON.
006840           DISPLAY LOGMSG-ERR.
006850      *
006860       0400-SELL-EXIT.
006870           EXIT.
006880      *----------------------------------------------------------------*
006890       RUN-020-PRINT-HEADERS.
006900      *----------------------------------------------------------------*
006910           ADD 1 TO PAGE-COUNT.
006920           MOVE ZERO TO LINE-COUNT.
006930           MOVE SPACES TO RPT-HEADER-LINE.
006940           MOVE 'LANTERN TRUST DATA CENTER -- CRYPTO DESK LEDGER'
006950               TO RPT-HEADER-TEXT.
006960           WRITE RPT-LINE FROM RPT-HEADER-LINE
006970               AFTER ADVANCING C01.
006980           MOVE SPACES TO RPT-HEADER-LINE.
006990           MOVE 'TRAN-ID  ACCT-ID  SYMBOL       TYPE  QUANTITY'
007000              TO RPT-HEADER-TEXT.
007010           WRITE RPT-LINE FROM RPT-HEADER-LINE
007020               AFTER ADVANCING 1.
007030      *
007040       RUN-020-EXIT.
007050           EXIT.
007060      *----------------------------------------------------------------*
007070       RUN-030-PRINT-STATEMENT.
007080      *----------------------------------------------------------------*
007090           IF DETAIL-SUPPRESS
007100               GO TO RUN-030-EXIT
007110           END-IF.
007120      *
007130           ADD 1 TO LINE-COUNT.
007140           IF LINE-COUNT > 54
007150               PERFORM RUN-020-PRINT-HEADERS THRU RUN-020-EXIT
007160           END-IF.
007170           WRITE RPT-LINE FROM RPT-DETAIL-LINE
007180               AFTER ADVANCING 1.
007190      *
007200       RUN-030-EXIT.
007210           EXIT.
007220      *----------------------------------------------------------------*
007230       RUN-040-CONTROL-TOTALS.
007240      *----------------------------------------------------------------*
007250           SET AT-IDX TO 1.
007260      *
007270       RUN-042-FIND-LOOP.
007280           IF AT-IDX > AT-COUNT
007290               GO TO RUN-045-INSERT-NEW-TOTAL
007300           END-IF.
007310           IF AT-ACCOUNT-ID (AT-IDX) = CT-ACCOUNT-ID
007320               GO TO RUN-048-UPDATE-EXISTING-TOTAL
007330           END-IF.
007340           SET AT-IDX UP BY 1.
007350           GO TO RUN-042-FIND-LOOP.
007360      *
007370       RUN-045-INSERT-NEW-TOTAL.
007380           IF AT-COUNT < MAX-ACCOUNTS
007390               ADD 1 TO AT-COUNT
007400               SET AT-IDX TO AT-COUNT
007410               MOVE CT-ACCOUNT-ID TO AT-ACCOUNT-ID (AT-IDX)
007420               MOVE CT-USER-ID    TO AT-USER-ID (AT-IDX)
007430               MOVE ZERO TO AT-BUY-COUNT (AT-IDX)
007440                             AT-SELL-COUNT (AT-IDX)
007450                             AT-NET-CASH-MOVEMENT (AT-IDX)
007460           ELSE
007470               MOVE 'CONTROL TOTAL TABLE FULL -- DROPPED' TO
007480                   LOGMSG-TEXT
007490               DISPLAY LOGMSG
007500               GO TO RUN-040-EXIT
007510           END-IF.
007520      *
007530       RUN-048-UPDATE-EXISTING-TOTAL.
007540           IF CT-TRADE-TYPE = 'BUY '
007550               ADD 1 TO AT-BUY-COUNT (AT-IDX)
007560           ELSE
007570               ADD 1 TO AT-SELL-COUNT (AT-IDX)
007580           END-IF.
007590           ADD CT-CASH-MOVEMENT TO AT-NET-CASH-MOVEMENT (AT-IDX).
007600           MOVE CT-ENDING-BALANCE TO AT-ENDING-BALANCE (AT-IDX).
007610      *
007620       RUN-040-EXIT.
007630           EXIT.
007640      *----------------------------------------------------------------*
007650       0900-TERMINATE.
007660      *----------------------------------------------------------------*
007670           PERFORM RUN-090-FINAL-TOTALS THRU RUN-090-EXIT.
007680      *
007690           CLOSE ACCOUNT-FILE.
007700           CLOSE PORTFOLIO-FILE.
007710           CLOSE TRANSACTION-FILE.
007720           CLOSE TRADE-REQUEST-FILE.
007730           CLOSE REPORT-FILE.
007740      *
007750           MOVE 'RUN COMPLETE' TO LOGMSG-TEXT.
007760           DISPLAY LOGMSG.
007770           DISPLAY REQS-READ.
007780           DISPLAY REQS-ACCEPTED.
007790           DISPLAY REQS-REJECTED.
007800      *
007810       0900-EXIT.
007820           EXIT.
007830      *----------------------------------------------------------------*
007840       RUN-090-FINAL-TOTALS.
007850      *----------------------------------------------------------------*
007860           MOVE SPACES TO RPT-TOTAL-LINE.
007870           MOVE 'ACCOUNT CONTROL TOTALS' TO RPT-TOT-LABEL.
007880           WRITE RPT-LINE FROM RPT-TOTAL-LINE
007890               AFTER ADVANCING 2.
007900      *
007910           SET AT-IDX TO 1.
007920           PERFORM RUN-095-PRINT-ONE-TOTAL THRU RUN-095-EXIT
007930               UNTIL AT-IDX > AT-COUNT.
007940      *
007950           MOVE SPACES TO RPT-TOTAL-LINE.
007960           MOVE 'RUN SUMMARY' TO RPT-TOT-LABEL.
007970           WRITE RPT-LINE FROM RPT-TOTAL-LINE
007980               AFTER ADVANCING 2.
007990           MOVE SPACES TO RPT-TOTAL-LINE.
008000           MOVE 'REQUESTS READ   ' TO RPT-TOT-LABEL.
008010           MOVE REQS-READ      TO RPT-TOT-BUY-COUNT.
008020           WRITE RPT-LINE FROM RPT-TOTAL-LINE
008030               AFTER ADVANCING 1.
008040           MOVE SPACES TO RPT-TOTAL-LINE.
008050           MOVE 'REQUESTS ACCEPTED' TO RPT-TOT-LABEL.
008060           MOVE REQS-ACCEPTED  TO RPT-TOT-BUY-COUNT.
008070           WRITE RPT-LINE FROM RPT-TOTAL-LINE
008080               AFTER ADVANCING 1.
008090           MOVE SPACES TO RPT-TOTAL-LINE.
008100           MOVE 'REQUESTS REJECTED' TO RPT-TOT-LABEL.
008110           MOVE REQS-REJECTED  TO RPT-TOT-BUY-COUNT.
008120           WRITE RPT-LINE FROM RPT-TOTAL-LINE
008130               AFTER ADVANCING 1.
008140      *
008150       RUN-090-EXIT.
008160           EXIT.
008170      *----------------------------------------------------------------*
008180       RUN-095-PRINT-ONE-TOTAL.
008190      *----------------------------------------------------------------*
008200           MOVE SPACES TO RPT-TOTAL-LINE.
008210           MOVE 'ACCOUNT'                  TO RPT-TOT-LABEL.
008220           MOVE AT-ACCOUNT-ID (AT-IDX) TO RPT-TOT-ACCOUNT-ID.
008230           MOVE AT-USER-ID (AT-IDX)    TO RPT-TOT-USER-ID.
008240           MOVE AT-BUY-COUNT (AT-IDX)  TO RPT-TOT-BUY-COUNT.
008250           MOVE AT-SELL-COUNT (AT-IDX) TO RPT-TOT-SELL-COUNT.
008260           MOVE AT-NET-CASH-MOVEMENT (AT-IDX)
008270               TO RPT-TOT-NET-CASH.
008280           MOVE AT-ENDING-BALANCE (AT-IDX)
008290               TO RPT-TOT-BALANCE.
008300           WRITE RPT-LINE FROM RPT-TOTAL-LINE
008310               AFTER ADVANCING 1.
008320           SET AT-IDX UP BY 1.
008330      *
008340       RUN-095-EXIT.
008350           EXIT.
