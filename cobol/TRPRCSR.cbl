000010      *	(c) 1991 LANTERN TRUST DATA CENTER.  All Rights Reserved.
000020      *
000030      *	THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000040      *	LANTERN TRUST DATA CENTER.  THE COPYRIGHT NOTICE
000050      *	ABOVE DOES NOT EVIDENCE ANY ACTUAL OR INTENDED
000060      *	PUBLICATION OF SUCH SOURCE CODE.
000070      *
000080      * #ident	"@(#) batch/crypto/TRPRCSR.cbl	$Revision: 2.4 $"
000090      * static	char	sccsid[] = "@(#) batch/crypto/TRPRCSR.cbl	$Revision: 2.4 $";
000100      *
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.    TRPRCSR.
000130       AUTHOR.        D KOVACS.
000140       INSTALLATION.  LANTERN TRUST DATA CENTER.
000150       DATE-WRITTEN.  04/16/91.
000160       DATE-COMPILED.
000170       SECURITY.      UNCLASSIFIED.
000180      ******************************************************************
000190      *                                                                *
000200      *    TRPRCSR -- MARKET PRICE LOOKUP SUBPROGRAM                    *
000210      *                                                                *
000220      *    CALLED FROM TRBATCH ONCE PER TRADE REQUEST TO OBTAIN THE     *
000230      *    CURRENT MARKET PRICE FOR AN ASSET SYMBOL.  REPLACES THE OLD  *
000240      *    TERMINAL-DRIVEN PRICE LOOKUP SERVICE -- THERE IS NO ON-LINE  *
000250      *    TRANSACTION MONITOR IN A BATCH JOB, SO THE REQUEST/RESPONSE  *
000260      *    IS A PLAIN COBOL CALL/LINKAGE PAIR INSTEAD OF A TERMINAL     *
000265      *    SERVICE START AND RETURN.                                   *
000270      *                                                                *
000280      *    THE MARKET-PRICE-FILE IS READ ONCE, ON THE FIRST CALL OF     *
000290      *    THE RUN, AND HELD IN PRICE-TABLE FOR THE REST OF THE      *
000300      *    RUN -- THE FEED THIS REPLACES WAS A LIVE WEBSOCKET QUOTE,    *
000310      *    BUT A BATCH RUN USES ONE SNAPSHOT PRICE PER SYMBOL FOR       *
000320      *    EVERY TRADE THAT REFERENCES IT.  THE EXTRACT JOB THAT        *
000330      *    BUILDS THE SNAPSHOT FILE SORTS IT ASCENDING ON SYMBOL SO     *
000340      *    IT CAN BE LOADED STRAIGHT INTO A SEARCH ALL TABLE.           *
000350      *                                                                *
000360      *    RETURNS RESULT-CODE OF REC-FOUND OR REC-NOT-FOUND, THE    *
000370      *    SAME TWO-VALUE DISPOSITION CONVENTION THE PRIOR PRICE        *
000380      *    LOOKUP SERVICE USED.                                        *
000390      *                                                                *
000400      *    CHANGE LOG                                                   *
000410      *    -----------------------------------------------------------  *
000420      *    1991-04-16  DKO  ORIGINAL PROGRAM, TABLE LOAD REPLACES THE    *
000430      *                     FORMER PRICE MASTER INDEXED READ            *
000435      *                     (CR-1991-114)                               *
000440      *    1993-01-11  DKO  RAISED TABLE SIZE FROM 200 TO 2000 SYMBOLS   *
000450      *                     AFTER THE DESK ADDED ALTCOIN PAIRS           *
000460      *                     (CR-1993-009)                                *
000470      *    1996-08-14  RJH  WIDENED ASSET SYMBOL TO X(12) (CR-1996-077)  *
000480      *    1999-02-18  SWP  Y2K -- NO DATE FIELD IN THIS MODULE,         *
000490      *                     REVIEWED AND CLOSED (Y2K-0014)               *
000500      *    2003-07-30  MLT  LOG THE RUN-START TABLE SIZE FOR OPS         *
000510      *                     (CR-2003-208)                               *
000520      ******************************************************************
000530       ENVIRONMENT DIVISION.
000540       CONFIGURATION SECTION.
000550       SOURCE-COMPUTER.  LANTERN-3090.
000560       OBJECT-COMPUTER.  LANTERN-3090.
000570       SPECIAL-NAMES.
000580           C01 IS TOP-OF-FORM
000590           CLASS NUMERIC-CLASS IS "0" THRU "9".
000600      *
000610       INPUT-OUTPUT SECTION.
000620       FILE-CONTROL.
000630           SELECT MARKET-PRICE-FILE ASSIGN TO MKTPRICE
000640               ORGANIZATION IS LINE SEQUENTIAL
000650               ACCESS MODE IS SEQUENTIAL
000660               FILE STATUS IS MP-STATUS.
000670      *
000680       DATA DIVISION.
000690       FILE SECTION.
000700       FD  MARKET-PRICE-FILE.
000710       01  MARKET-PRICE-RECORD.
000720       COPY PRICEREC.
000730      *
000740       WORKING-STORAGE SECTION.
000750      ******************************************************************
000760      * EYECATCHER                                                    *
000770      ******************************************************************
000780       01  DEBUG-DETAILS.
000790           05  FILLER                  PIC X(32)
000800               VALUE 'TRPRCSR-----WORKING STORAGE   '.
000810           05  LOAD-SWITCH          PIC X    VALUE 'N'.
000820               88  TABLE-LOADED     VALUE 'Y'.
000830           05  FILLER                  PIC X(20) VALUE SPACES.
000840      ******************************************************************
000850      * FILE STATUS                                                   *
000860      ******************************************************************
000870       01  MP-STATUS                PIC X(02) VALUE SPACES.
000880      ******************************************************************
000890      * RUN DATE -- BROKEN OUT FOR THE OPENING LOG LINE.  REDEFINES    *
000900      * NUMBER ONE FOR THIS PROGRAM.                                  *
000910      ******************************************************************
000920       01  RUN-DATE                 PIC 9(08) VALUE ZEROES.
000930       01  RUN-DATE-X REDEFINES RUN-DATE.
000940           05  RUN-YYYY             PIC 9(04).
000950           05  RUN-MM                PIC 9(02).
000960           05  RUN-DD                PIC 9(02).
000970      ******************************************************************
000980      * PRICE TABLE -- LOADED ONCE PER RUN, SEARCHED BY SEARCH ALL.    *
000990      ******************************************************************
001000       01  PRICE-COUNT              PIC S9(9) COMP VALUE ZERO.
001010       01  PRICE-TABLE-AREA.
001020           05  PRICE-TABLE OCCURS 2000 TIMES
001030                   ASCENDING KEY IS PT-SYMBOL
001040                   INDEXED BY PT-IDX.
001050               10  PT-SYMBOL        PIC X(12).
001060               10  PT-PRICE         PIC S9(13)V9(8).
001065               10  FILLER              PIC X(05).
001070      *
001080      * REDEFINES NUMBER TWO -- SPLITS A TABLE ENTRY INTO THE TRADING
001090      * PAIR'S BASE AND QUOTE HALVES (E.G. "BTC/USD") FOR DIAGNOSTIC
001100      * DISPLAY WHEN A SYMBOL LOOKS MALFORMED ON LOAD.
001110      *
001120       01  PT-SYMBOL-HALVES REDEFINES PT-SYMBOL.
001130           05  PT-BASE-CCY          PIC X(06).
001140           05  PT-SLASH             PIC X(01).
001150           05  PT-QUOTE-CCY         PIC X(05).
001160      *
001170      * REDEFINES NUMBER THREE -- RAW BYTE DUMP OF A LOOKED-UP PRICE
001180      * FOR THE "PRICE LOOKS WRONG" DIAGNOSTIC DISPLAY BELOW.
001190      *
001200       01  PRICE-DUMP               PIC S9(13)V9(8).
001210       01  PRICE-DUMP-X REDEFINES PRICE-DUMP
001220                                       PIC X(21).
001230      *
001240       01  LOGMSG.
001250           05  FILLER                  PIC X(09) VALUE 'TRPRCSR=>'.
001260           05  LOGMSG-TEXT          PIC X(50).
001270       01  LOGMSG-ERR.
001280           05  FILLER                  PIC X(13) VALUE 'TRPRCSR ERR=>'.
001290           05  LOG-ERR-ROUTINE      PIC X(10).
001300           05  FILLER                  PIC X(14) VALUE ' FILE STATUS= '.
001310           05  LOG-ERR-STATUS       PIC X(02).
001320      *
001330       77  REC-FOUND                   PIC S9(9) COMP VALUE 1.
001340       77  REC-NOT-FOUND               PIC S9(9) COMP VALUE 2.
001350      *
001360       LINKAGE SECTION.
001370       01  REQUEST-SYMBOL           PIC X(12).
001380       01  RESULT-PRICE             PIC S9(13)V9(8).
001390       01  RESULT-CODE              PIC S9(9) COMP.
001400      *
001410       PROCEDURE DIVISION USING REQUEST-SYMBOL
001420                                RESULT-PRICE
001430                                RESULT-CODE.
001440      *
001450       0100-MAIN.
001460           IF NOT TABLE-LOADED
001470               PERFORM 0200-LOAD-TABLE THRU 0200-EXIT
001480               SET TABLE-LOADED TO TRUE
001490           END-IF.
001500      *
001510           PERFORM 0300-LOOKUP-PRICE THRU 0300-EXIT.
001520      *
001530       0100-EXIT.
001540           EXIT PROGRAM.
001550      *----------------------------------------------------------------*
001560       0200-LOAD-TABLE.
001570      *----------------------------------------------------------------*
001580           OPEN INPUT MARKET-PRICE-FILE.
001590           IF MP-STATUS NOT = "00"
001600               MOVE '0200-LOAD-TABLE' TO LOG-ERR-ROUTINE
001610               MOVE MP-STATUS      TO LOG-ERR-STATUS
001620               DISPLAY LOGMSG-ERR
001630               MOVE REC-NOT-FOUND     TO RESULT-CODE
001640               GO TO 0200-EXIT
001650           END-IF.
001660      *
001670           MOVE 'LOADING MARKET PRICE TABLE' TO LOGMSG-TEXT.
001680           DISPLAY LOGMSG.
001690      *
001700           PERFORM 0210-READ-NEXT-PRICE THRU 0210-EXIT
001710               UNTIL MP-STATUS = "10".
001720      *
001730           CLOSE MARKET-PRICE-FILE.
001740           MOVE 'MARKET PRICE TABLE LOADED' TO LOGMSG-TEXT.
001750           DISPLAY LOGMSG.
001760           DISPLAY PRICE-COUNT.
001770      *
001780       0200-EXIT.
001790           EXIT.
001800      *----------------------------------------------------------------*
001810       0210-READ-NEXT-PRICE.
001820      *----------------------------------------------------------------*
001830           READ MARKET-PRICE-FILE.
001840           IF MP-STATUS = "00"
001850               IF PRICE-COUNT < 2000
001860                   ADD 1 TO PRICE-COUNT
001870                   MOVE MP-ASSET-SYMBOL
001880                       TO PT-SYMBOL (PRICE-COUNT)
001890                   MOVE MP-PRICE
001900                       TO PT-PRICE (PRICE-COUNT)
001910               ELSE
001920                   MOVE '0210-READ-NEXT-PRICE' TO LOG-ERR-ROUTINE
001930                   MOVE 'TABLE FULL -- SYMBOL DROPPED'
001940                       TO LOGMSG-TEXT
001950                   DISPLAY LOGMSG
001960               END-IF
001970           ELSE
001980               IF MP-STATUS NOT = "10"
001990                   MOVE '0210-READ-NEXT-PRICE' TO LOG-ERR-ROUTINE
002000                   MOVE MP-STATUS TO LOG-ERR-STATUS
002010                   DISPLAY LOGMSG-ERR
002020               END-IF
002030           END-IF.
002040      *
002050       0210-EXIT.
002060           EXIT.
002070      *----------------------------------------------------------------*
002080       0300-LOOKUP-PRICE.
002090      *----------------------------------------------------------------*
002095           MOVE REC-NOT-FOUND TO RESULT-CODE.
002100           SET PT-IDX TO 1.
002110           SEARCH ALL PRICE-TABLE
002120               WHEN PT-SYMBOL (PT-IDX) = REQUEST-SYMBOL
002130                   MOVE PT-PRICE (PT-IDX)  TO RESULT-PRICE
002140                   MOVE PT-PRICE (PT-IDX)  TO PRICE-DUMP
002150                   MOVE REC-FOUND                TO RESULT-CODE
002160           END-SEARCH.
002170      *
002180           IF RESULT-CODE NOT = REC-FOUND
002190               MOVE ZERO        TO RESULT-PRICE
002200               MOVE REC-NOT-FOUND TO RESULT-CODE
002210           END-IF.
002220      *
002230       0300-EXIT.
002240           EXIT.
