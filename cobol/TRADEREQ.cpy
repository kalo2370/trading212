000010******************************************************************
000020*                                                                *
000030*    TRADEREQ  --  TRADE REQUEST INPUT RECORD LAYOUT              *
000040*    LANTERN TRUST DATA CENTER                                   *
000050*                                                                *
000060*    ONE CARD-IMAGE PER TRADE INSTRUCTION, LINE SEQUENTIAL,       *
000070*    DISPLAY NUMERICS -- THE DESK PREPARES THIS DECK FROM THE     *
000080*    FRONT-END EXTRACT AND IT MUST STAY EDITABLE.                 *
000090*                                                                *
000100*    CHANGE LOG                                                   *
000110*    ---------------------------------------------------------    *
000120*    1991-04-09  DKO  ORIGINAL LAYOUT (CR-1991-114)                *
000130*    1996-08-14  RJH  WIDENED ASSET SYMBOL TO X(12) (CR-1996-077)  *
000140******************************************************************
000160     05  REQ-USER-IDENTIFIER             PIC X(40).
000170     05  FILLER                          PIC X VALUE SPACE.
000180     05  REQ-ASSET-SYMBOL                PIC X(12).
000190     05  FILLER                          PIC X VALUE SPACE.
000200     05  REQ-TRANSACTION-TYPE            PIC X(4).
000210     05  FILLER                          PIC X VALUE SPACE.
000220     05  REQ-QUANTITY                    PIC S9(9)V9(8)
000230                                         SIGN LEADING SEPARATE.
000240     05  FILLER                          PIC X(10).
