000010******************************************************************
000020*                                                                *
000030*    PRICEREC  --  MARKET PRICE SNAPSHOT RECORD LAYOUT            *
000040*    LANTERN TRUST DATA CENTER                                   *
000050*                                                                *
000060*    ONE ROW PER ASSET SYMBOL.  LINE SEQUENTIAL SNAPSHOT OF THE   *
000070*    CURRENT MARKET PRICE FOR THIS RUN -- REPLACES WHAT USED TO   *
000080*    BE A TERMINAL-DRIVEN PRICE LOOKUP AGAINST THE OLD PRICE      *
000090*    MASTER.  PREPARED SORTED ASCENDING ON SYMBOL BY THE DESK'S   *
000100*    EXTRACT JOB SO IT CAN BE LOADED STRAIGHT INTO A SEARCH ALL   *
000110*    TABLE.                                                      *
000120*                                                                *
000130*    CHANGE LOG                                                   *
000140*    ---------------------------------------------------------    *
000150*    1991-04-16  DKO  ORIGINAL LAYOUT, REPLACES PRIOR PRICE        *
000170*                     MASTER COPYBOOK (CR-1991-114)               *
000180*    1996-08-14  RJH  WIDENED ASSET SYMBOL TO X(12) (CR-1996-077)  *
000190******************************************************************
000200     05  MP-ASSET-SYMBOL                 PIC X(12).
000210     05  FILLER                          PIC X VALUE SPACE.
000220     05  MP-PRICE                        PIC S9(13)V9(8)
000230                                         SIGN LEADING SEPARATE.
000240     05  FILLER                          PIC X(20).
