000010      *	(c) 1991 LANTERN TRUST DATA CENTER.  All Rights Reserved.
000020      *
000030      *	THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000040      *	LANTERN TRUST DATA CENTER.  THE COPYRIGHT NOTICE
000050      *	ABOVE DOES NOT EVIDENCE ANY ACTUAL OR INTENDED
000060      *	PUBLICATION OF SUCH SOURCE CODE.
000070      *
000080      * #ident	"@(#) batch/crypto/TRRPTSR.cbl	$Revision: 1.8 $"
000090      * static	char	sccsid[] = "@(#) batch/crypto/TRRPTSR.cbl	$Revision: 1.8 $";
000100      *
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.    TRRPTSR.
000130       AUTHOR.        D KOVACS.
000140       INSTALLATION.  LANTERN TRUST DATA CENTER.
000150       DATE-WRITTEN.  05/21/91.
000160       DATE-COMPILED.
000170       SECURITY.      UNCLASSIFIED.
000180      ******************************************************************
000190      *                                                                *
000200      *    TRRPTSR -- PORTFOLIO AND TRANSACTION HISTORY LISTING          *
000210      *                                                                *
000220      *    ONE SELECTION CARD PER ACCOUNT, READ FROM THE SELECTION-     *
000230      *    REQUEST-FILE, EACH NAMING A USER-IDENTIFIER.  FOR EACH ONE   *
000240      *    WE LOOK UP THE ACCOUNT, LIST EVERY HELD POSITION FROM THE    *
000250      *    PORTFOLIO-FILE, THEN LIST EVERY LEDGER ROW FOR THAT ACCOUNT   *
000260      *    OFF THE TRANSACTION-FILE, MOST RECENT FIRST.  REPLACES THE    *
000270      *    OLD ON-LINE "ADD ANOTHER" INQUIRY SCREEN -- WE KEEP THE        *
000280      *    SAME "ASK, LOOK UP, SHOW RESULT, ASK AGAIN" SHAPE, JUST        *
000290      *    DRIVEN OFF A CARD DECK INSTEAD OF A 3270 SCREEN.               *
000300      *                                                                *
000310      *    THE LEDGER IS STORED OLDEST-FIRST (IT IS AN APPEND-ONLY      *
000320      *    FILE) SO THE MOST-RECENT-FIRST ORDER THE DESK WANTS ON THE    *
000330      *    STATEMENT IS BUILT BY LOADING THE MATCHING ROWS INTO A        *
000340      *    TABLE AND PRINTING THE TABLE BACKWARDS -- THE LEDGER HAS TO   *
000350      *    BE CLOSED AND REOPENED FOR EACH SELECTION CARD SINCE A LINE   *
000360      *    SEQUENTIAL FILE CANNOT BE REWOUND IN PLACE.                   *
000370      *                                                                *
000380      *    CHANGE LOG                                                   *
000390      *    -----------------------------------------------------------  *
000400      *    1991-05-21  DKO  ORIGINAL PROGRAM, ADAPTED FROM THE PRIOR     *
000410      *                     ON-LINE INQUIRY SCREEN'S ADD-ANOTHER LOOP    *
000420      *                     (CR-1991-129)                                *
000430      *    1994-11-09  RJH  ACCOUNT-ID SURROGATE KEY NOW PRINTED ON THE  *
000440      *                     PORTFOLIO LINE (PR94-061)                    *
000450      *    1996-08-14  RJH  WIDENED ASSET SYMBOL TO X(12) (CR-1996-077)  *
000460      *    1999-02-18  SWP  Y2K -- NO DATE FIELDS ON THIS REPORT TO       *
000470      *                     REVIEW, CLOSED (Y2K-0014)                    *
000480      *    2002-09-30  SWP  RAISED HIST-TABLE FROM 500 TO 2000         *
000490      *                     ENTRIES -- A HEAVY TRADER'S LEDGER           *
000500      *                     OVERFLOWED THE OLD LIMIT (PR2002-091)        *
000510      ******************************************************************
000520       ENVIRONMENT DIVISION.
000530       CONFIGURATION SECTION.
000540       SOURCE-COMPUTER.  LANTERN-3090.
000550       OBJECT-COMPUTER.  LANTERN-3090.
000560       SPECIAL-NAMES.
000570           C01 IS TOP-OF-FORM
000580           CLASS NUMERIC-CLASS IS "0" THRU "9".
000590      *
000600       INPUT-OUTPUT SECTION.
000610       FILE-CONTROL.
000620           SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR
000630               ORGANIZATION IS INDEXED
000640               ACCESS MODE IS DYNAMIC
000650               RECORD KEY IS ACCT-USER-IDENTIFIER
000660               FILE STATUS IS ACCT-STATUS.
000670           SELECT PORTFOLIO-FILE ASSIGN TO POSNMSTR
000680               ORGANIZATION IS INDEXED
000690               ACCESS MODE IS DYNAMIC
000700               RECORD KEY IS FILE-POSN-KEY
000710               FILE STATUS IS POSN-STATUS.
000720           SELECT TRANSACTION-FILE ASSIGN TO TRANLDGR
000730               ORGANIZATION IS LINE SEQUENTIAL
000740               ACCESS MODE IS SEQUENTIAL
000750               FILE STATUS IS TRAN-STATUS.
000760           SELECT SELECTION-REQUEST-FILE ASSIGN TO SELECTIN
000770               ORGANIZATION IS LINE SEQUENTIAL
000780               ACCESS MODE IS SEQUENTIAL
000790               FILE STATUS IS REQ-STATUS.
000800           SELECT REPORT-FILE ASSIGN TO LISTRPT
000810               ORGANIZATION IS LINE SEQUENTIAL
000820               ACCESS MODE IS SEQUENTIAL
000830               FILE STATUS IS RPT-STATUS.
000840      *
000850       DATA DIVISION.
000860       FILE SECTION.
000870       FD  ACCOUNT-FILE.
000880       01  ACCOUNT-RECORD.
000890       COPY ACCTREC.
000900      *
000910       FD  PORTFOLIO-FILE.
000920       01  PORTFOLIO-RECORD.
000930       COPY POSNREC.
000940      *
000950       FD  TRANSACTION-FILE.
000960       01  TRANSACTION-RECORD.
000970       COPY TRANREC.
000980      *
000990       FD  SELECTION-REQUEST-FILE; RECORD 40.
001000       01  SELECTION-REQUEST-RECORD.
001010           05  SEL-USER-IDENTIFIER          PIC X(40).
001020      *
001030       FD  REPORT-FILE.
001040       01  RPT-LINE                         PIC X(132).
001050      *
001060       WORKING-STORAGE SECTION.
001070      ******************************************************************
001080      * EYECATCHER                                                    *
001090      ******************************************************************
001100       01  DEBUG-DETAILS.
001110           05  FILLER                  PIC X(32)
001120               VALUE 'TRRPTSR-----WORKING STORAGE   '.
001130           05  FILLER                  PIC X(08) VALUE SPACES.
001140      *
001150      ******************************************************************
001160      * FILE STATUS WORKING-STORAGE                                    *
001170      ******************************************************************
001180       01  ACCT-STATUS              PIC X(02) VALUE SPACES.
001190       01  POSN-STATUS              PIC X(02) VALUE SPACES.
001200       01  TRAN-STATUS              PIC X(02) VALUE SPACES.
001210       01  REQ-STATUS               PIC X(02) VALUE SPACES.
001220       01  RPT-STATUS               PIC X(02) VALUE SPACES.
001230      *
001240      ******************************************************************
001250      * SWITCHES                                                       *
001260      ******************************************************************
001270       01  EOF-SWITCH               PIC X VALUE 'N'.
001280           88  END-OF-REQUESTS      VALUE 'Y'.
001290       01  POSN-FOUND-SWITCH        PIC X VALUE 'N'.
001300           88  POSN-ROW-FOUND       VALUE 'Y'.
001310      *
001320      ******************************************************************
001330      * WORK FIELDS                                                     *
001340      ******************************************************************
001350       01  REJECT-REASON            PIC X(30) VALUE SPACES.
001380      *
001390      ******************************************************************
001400      * RUN DATE -- REDEFINED SO THE REPORT CAN SPLIT OUT YY/MM/DD       *
001410      ******************************************************************
001420       01  RUN-DATE                 PIC 9(8) VALUE ZERO.
001430       01  RUN-DATE-X REDEFINES RUN-DATE.
001440           05  RD-CENTURY           PIC 9(2).
001450           05  RD-YEAR               PIC 9(2).
001460           05  RD-MONTH              PIC 9(2).
001470           05  RD-DAY                PIC 9(2).
001480      *
001490      ******************************************************************
001500      * PORTFOLIO BROWSE KEY -- SAME COMPOSITE-KEY START TECHNIQUE AS    *
001510      * TRRSTSR, BUT NO DELETE HERE, JUST A LIST.                        *
001520      ******************************************************************
001530       01  START-KEY-DUMP           PIC X(21) VALUE SPACES.
001540       01  START-KEY-X REDEFINES START-KEY-DUMP.
001550           05  START-ACCOUNT-ID      PIC 9(9).
001560           05  START-SYMBOL          PIC X(12).
001570      *
001572      ******************************************************************
001574      * DEBUGGER SNAP OF THE ACCOUNT JUST LOOKED UP -- SAME "DUMP"       *
001576      * CONVENTION THE DESK USES ON EVERY BATCH PROGRAM IN THIS FAMILY.  *
001578      ******************************************************************
001580       01  ACCOUNT-DUMP             PIC X(09) VALUE SPACES.
001582       01  ACCOUNT-DUMP-X REDEFINES ACCOUNT-DUMP.
001584           05  AD-ACCOUNT-ID         PIC 9(9).
001586      *
001588      ******************************************************************
001590      * TRANSACTION HISTORY TABLE -- LOADED OLDEST-FIRST BY THE LEDGER   *
001600      * SCAN, PRINTED BACKWARDS SO THE STATEMENT COMES OUT MOST-         *
001610      * RECENT-FIRST.                                                   *
001620      ******************************************************************
001630       77  HIST-COUNT               PIC S9(5) COMP VALUE ZERO.
001640       77  HIST-MAX                 PIC S9(5) COMP VALUE +2000.
001650       77  HIST-IDX-W               PIC S9(5) COMP VALUE ZERO.
001660       01  HIST-AREA.
001670           05  HIST-TABLE OCCURS 2000 TIMES
001680                   INDEXED BY HIST-IDX.
001690               10  HT-TRANSACTION-ID    PIC 9(9).
001700               10  HT-ASSET-SYMBOL      PIC X(12).
001710               10  HT-TRANSACTION-TYPE  PIC X(4).
001720               10  HT-QUANTITY          PIC S9(9)V9(8).
001730               10  HT-PRICE-PER-UNIT    PIC S9(13)V9(8).
001740               10  HT-TOTAL-VALUE       PIC S9(13)V9(2).
001750               10  HT-REALIZED-PL       PIC S9(13)V9(2).
001760               10  FILLER                  PIC X(10).
001770      *
001780      ******************************************************************
001790      * RUN COUNTERS                                                    *
001800      ******************************************************************
001810       77  REQS-READ                PIC S9(5) COMP VALUE ZERO.
001820       77  REQS-ACCEPTED            PIC S9(5) COMP VALUE ZERO.
001830       77  REQS-REJECTED            PIC S9(5) COMP VALUE ZERO.
001840       77  LINE-COUNT               PIC S9(5) COMP VALUE ZERO.
001850       77  PAGE-COUNT                PIC S9(5) COMP VALUE ZERO.
001860      *
001870      ******************************************************************
001880      * REPORT PRINT LINES                                              *
001890      ******************************************************************
001900       01  RPT-HEADER-LINE.
001910           05  RPT-HEADER-TEXT      PIC X(70).
001920           05  FILLER                  PIC X(62).
001930      *
001940       01  RPT-POSN-LINE.
001950           05  FILLER                  PIC X(02) VALUE SPACES.
001960           05  RPT-POS-SYMBOL          PIC X(12).
001970           05  FILLER                  PIC X(02) VALUE SPACES.
001980           05  RPT-POS-QUANTITY        PIC Z(8)9.9(8)-.
001990           05  FILLER                  PIC X(02) VALUE SPACES.
002000           05  RPT-POS-AVG-PRICE       PIC Z(12)9.9(8)-.
002010           05  FILLER                  PIC X(31).
002020      *
002030       01  RPT-HIST-LINE.
002040           05  FILLER                  PIC X(02) VALUE SPACES.
002050           05  RPT-HIS-TRAN-ID         PIC Z(8)9.
002060           05  FILLER                  PIC X(02) VALUE SPACES.
002070           05  RPT-HIS-SYMBOL          PIC X(12).
002080           05  FILLER                  PIC X(02) VALUE SPACES.
002090           05  RPT-HIS-TYPE            PIC X(04).
002100           05  FILLER                  PIC X(02) VALUE SPACES.
002110           05  RPT-HIS-QUANTITY        PIC Z(8)9.9(8)-.
002120           05  FILLER                  PIC X(02) VALUE SPACES.
002130           05  RPT-HIS-PRICE           PIC Z(12)9.9(8)-.
002140           05  FILLER                  PIC X(02) VALUE SPACES.
002150           05  RPT-HIS-TOTAL-VALUE     PIC Z(12)9.99-.
002160           05  FILLER                  PIC X(02) VALUE SPACES.
002170           05  RPT-HIS-REALIZED-PL     PIC Z(12)9.99-.
002180      *
002190      ******************************************************************
002200      * LOG MESSAGE DEFINITIONS                                         *
002210      ******************************************************************
002220       01  LOGMSG.
002230           05  FILLER                  PIC X(14) VALUE
002240               "TRRPTSR     =>".
002250           05  LOGMSG-TEXT             PIC X(50).
002260       01  LOGMSG-ERR.
002270           05  FILLER                  PIC X(15) VALUE
002280               "TRRPTSR ERR =>".
002290           05  LOG-ERR-ROUTINE         PIC X(10).
002300           05  FILLER                  PIC X(21) VALUE
002310               " FAILED: FILE-STATUS= ".
002320           05  LOG-ERR-STATUS          PIC X(02).
002330      *
002340       PROCEDURE DIVISION.
002350      *
002360      ******************************************************************
002370      * 0100-MAIN-CONTROL -- OPEN, DRIVE THE SELECTION LOOP, CLOSE OUT   *
002380      ******************************************************************
002390       0100-MAIN-CONTROL.
002400           PERFORM 0110-INITIALIZE.
002410           PERFORM 0200-PROCESS-ONE-REQUEST
002420               UNTIL END-OF-REQUESTS.
002430           PERFORM 0900-TERMINATE.
002440           STOP RUN.
002450      *
002460       0110-INITIALIZE.
002470           ACCEPT RUN-DATE FROM DATE YYYYMMDD.
002480           OPEN INPUT ACCOUNT-FILE.
002490           IF ACCT-STATUS NOT = "00"
002500               MOVE "OPEN-ACCT " TO LOG-ERR-ROUTINE
002510               MOVE ACCT-STATUS TO LOG-ERR-STATUS
002520               PERFORM DO-USERLOG-ERR
002530               PERFORM 0950-ABORT-RUN.
002540           OPEN INPUT PORTFOLIO-FILE.
002550           IF POSN-STATUS NOT = "00"
002560               MOVE "OPEN-POSN " TO LOG-ERR-ROUTINE
002570               MOVE POSN-STATUS TO LOG-ERR-STATUS
002580               PERFORM DO-USERLOG-ERR
002590               PERFORM 0950-ABORT-RUN.
002600           OPEN INPUT SELECTION-REQUEST-FILE.
002610           IF REQ-STATUS NOT = "00"
002620               MOVE "OPEN-REQ  " TO LOG-ERR-ROUTINE
002630               MOVE REQ-STATUS TO LOG-ERR-STATUS
002640               PERFORM DO-USERLOG-ERR
002650               PERFORM 0950-ABORT-RUN.
002660           OPEN OUTPUT REPORT-FILE.
002670           IF RPT-STATUS NOT = "00"
002680               MOVE "OPEN-RPT  " TO LOG-ERR-ROUTINE
002690               MOVE RPT-STATUS TO LOG-ERR-STATUS
002700               PERFORM DO-USERLOG-ERR
002710               PERFORM 0950-ABORT-RUN.
002720           PERFORM RUN-020-PRINT-HEADERS.
002730           MOVE "Started" TO LOGMSG-TEXT.
002740           PERFORM DO-USERLOG.
002750           PERFORM 0210-READ-NEXT-REQUEST.
002760      *
002770      ******************************************************************
002780      * 0200-PROCESS-ONE-REQUEST -- ONE SELECTION CARD PER ACCOUNT       *
002790      ******************************************************************
002800       0200-PROCESS-ONE-REQUEST.
002810           ADD 1 TO REQS-READ.
002820           PERFORM RPT-010-READ-ACCOUNT THRU RPT-010-EXIT.
002830           PERFORM 0210-READ-NEXT-REQUEST.
002840      *
002850       0210-READ-NEXT-REQUEST.
002860           READ SELECTION-REQUEST-FILE
002870               AT END
002880                   SET END-OF-REQUESTS TO TRUE.
002890           IF REQ-STATUS NOT = "00" AND REQ-STATUS NOT = "10"
002900               MOVE "READ-REQ  " TO LOG-ERR-ROUTINE
002910               MOVE REQ-STATUS TO LOG-ERR-STATUS
002920               PERFORM DO-USERLOG-ERR
002930               PERFORM 0950-ABORT-RUN.
002940      *
002950      ******************************************************************
002960      * RPT-010-READ-ACCOUNT -- STEP 1: LOOK UP ACCOUNT BY USER          *
002970      * IDENTIFIER, REJECT IF NOT ON FILE                                *
002980      ******************************************************************
002990       RPT-010-READ-ACCOUNT.
003000           MOVE SEL-USER-IDENTIFIER TO ACCT-USER-IDENTIFIER.
003010           READ ACCOUNT-FILE
003020               INVALID KEY
003030                   GO TO RPT-020-REJECT-NOT-FOUND.
003035           MOVE ACCT-ACCOUNT-ID TO AD-ACCOUNT-ID.
003040           PERFORM RUN-030-PRINT-ACCOUNT-HEADER.
003050           PERFORM RPT-030-LIST-PORTFOLIO THRU RPT-030-EXIT.
003060           PERFORM RPT-040-LIST-HISTORY THRU RPT-040-EXIT.
003070           ADD 1 TO REQS-ACCEPTED.
003080           GO TO RPT-010-EXIT.
003090      *
003100       RPT-020-REJECT-NOT-FOUND.
003110           MOVE "ACCOUNT NOT ON FILE" TO REJECT-REASON.
003120           ADD 1 TO REQS-REJECTED.
003130           MOVE REJECT-REASON TO LOGMSG-TEXT.
003140           PERFORM DO-USERLOG.
003150           MOVE SEL-USER-IDENTIFIER TO LOGMSG-TEXT.
003160           PERFORM DO-USERLOG.
003170           GO TO RPT-010-EXIT.
003180      *
003190       RPT-010-EXIT.
003200           EXIT.
003210      *
003220      ******************************************************************
003230      * RPT-030-LIST-PORTFOLIO -- STEP 2: BROWSE-AND-LIST EVERY           *
003240      * PORTFOLIO-FILE ROW FOR THIS ACCOUNT-ID.  SAME COMPOSITE-KEY       *
003250      * START/READ-NEXT TECHNIQUE AS TRRSTSR'S DELETE LOOP, MINUS THE     *
003260      * DELETE.                                                          *
003270      ******************************************************************
003280       RPT-030-LIST-PORTFOLIO.
003290           MOVE ACCT-ACCOUNT-ID TO START-ACCOUNT-ID.
003300           MOVE LOW-VALUES TO START-SYMBOL.
003310           MOVE START-ACCOUNT-ID TO FILE-POSN-ACCOUNT-ID.
003320           MOVE START-SYMBOL TO FILE-POSN-SYMBOL.
003330           START PORTFOLIO-FILE KEY NOT < FILE-POSN-KEY
003340               INVALID KEY
003350                   SET POSN-ROW-FOUND TO FALSE
003360                   GO TO RPT-030-EXIT.
003370           SET POSN-ROW-FOUND TO TRUE.
003380      *
003390       RPT-032-LIST-LOOP.
003400           IF NOT POSN-ROW-FOUND
003410               GO TO RPT-030-EXIT.
003420           READ PORTFOLIO-FILE NEXT RECORD
003430               AT END
003440                   SET POSN-ROW-FOUND TO FALSE
003450                   GO TO RPT-030-EXIT.
003460           IF FILE-POSN-ACCOUNT-ID NOT = ACCT-ACCOUNT-ID
003470               SET POSN-ROW-FOUND TO FALSE
003480               GO TO RPT-030-EXIT.
003490           PERFORM RUN-034-PRINT-POSN-LINE.
003500           GO TO RPT-032-LIST-LOOP.
003510      *
003520       RPT-030-EXIT.
003530           EXIT.
003540      *
003550      ******************************************************************
003560      * RPT-040-LIST-HISTORY -- STEP 3: LOAD EVERY LEDGER ROW FOR THIS   *
003570      * ACCOUNT INTO HIST-TABLE, THEN PRINT THE TABLE BACKWARDS SO    *
003580      * THE STATEMENT READS MOST-RECENT-FIRST.                          *
003590      ******************************************************************
003600       RPT-040-LIST-HISTORY.
003610           MOVE ZERO TO HIST-COUNT.
003620           OPEN INPUT TRANSACTION-FILE.
003630           IF TRAN-STATUS NOT = "00"
003640               MOVE "OPEN-TRAN " TO LOG-ERR-ROUTINE
003650               MOVE TRAN-STATUS TO LOG-ERR-STATUS
003660               PERFORM DO-USERLOG-ERR
003670               PERFORM 0950-ABORT-RUN.
003680           PERFORM RPT-042-READ-LEDGER.
003690      *
003700       RPT-044-SCAN-LOOP.
003710           IF TRAN-STATUS = "10"
003720               GO TO RPT-046-SCAN-DONE.
003730           IF TRAN-ACCOUNT-ID = ACCT-ACCOUNT-ID
003740               AND HIST-COUNT < HIST-MAX
003750               ADD 1 TO HIST-COUNT
003760               MOVE TRAN-TRANSACTION-ID TO
003770                   HT-TRANSACTION-ID (HIST-COUNT)
003780               MOVE TRAN-ASSET-SYMBOL TO
003790                   HT-ASSET-SYMBOL (HIST-COUNT)
003800               MOVE TRAN-TRANSACTION-TYPE TO
003810                   HT-TRANSACTION-TYPE (HIST-COUNT)
003820               MOVE TRAN-QUANTITY TO
003830                   HT-QUANTITY (HIST-COUNT)
003840               MOVE TRAN-PRICE-PER-UNIT TO
003850                   HT-PRICE-PER-UNIT (HIST-COUNT)
003860               MOVE TRAN-TOTAL-VALUE TO
003870                   HT-TOTAL-VALUE (HIST-COUNT)
003880               MOVE TRAN-REALIZED-PL TO
003890                   HT-REALIZED-PL (HIST-COUNT).
003900           PERFORM RPT-042-READ-LEDGER.
003910           GO TO RPT-044-SCAN-LOOP.
003920      *
003930       RPT-042-READ-LEDGER.
003940           READ TRANSACTION-FILE
003950               AT END
003960                   MOVE "10" TO TRAN-STATUS.
003970           IF TRAN-STATUS NOT = "00" AND TRAN-STATUS NOT = "10"
003980               MOVE "READ-TRAN " TO LOG-ERR-ROUTINE
003990               MOVE TRAN-STATUS TO LOG-ERR-STATUS
004000               PERFORM DO-USERLOG-ERR
004010               PERFORM 0950-ABORT-RUN.
004020      *
004030       RPT-046-SCAN-DONE.
004040           CLOSE TRANSACTION-FILE.
004050           PERFORM RUN-036-PRINT-HIST-HEADING.
004060           IF HIST-COUNT = 0
004070               GO TO RPT-040-EXIT.
004080           PERFORM RUN-038-PRINT-HIST-LINE
004090               VARYING HIST-IDX-W FROM HIST-COUNT BY -1
004100               UNTIL HIST-IDX-W < 1.
004110      *
004120       RPT-040-EXIT.
004130           EXIT.
004140      *
004150      ******************************************************************
004160      * RUN-020-PRINT-HEADERS -- RUN TITLE LINE                         *
004170      ******************************************************************
004180       RUN-020-PRINT-HEADERS.
004190           ADD 1 TO PAGE-COUNT.
004200           MOVE 'LANTERN TRUST DATA CENTER -- PORTFOLIO/HISTORY LISTING'
004210               TO RPT-HEADER-TEXT.
004220           WRITE RPT-LINE FROM RPT-HEADER-LINE
004230               BEFORE ADVANCING PAGE.
004240           MOVE RUN-DATE TO RPT-HEADER-TEXT.
004250           WRITE RPT-LINE FROM RPT-HEADER-LINE
004260               AFTER ADVANCING 1 LINE.
004270           MOVE 3 TO LINE-COUNT.
004280      *
004290      ******************************************************************
004300      * RUN-030-PRINT-ACCOUNT-HEADER -- ONE BANNER LINE PER SELECTION   *
004310      * CARD ACCEPTED                                                   *
004320      ******************************************************************
004330       RUN-030-PRINT-ACCOUNT-HEADER.
004340           IF LINE-COUNT > 48
004350               PERFORM RUN-020-PRINT-HEADERS.
004360           MOVE SPACES TO RPT-HEADER-TEXT.
004370           STRING 'ACCOUNT: ' ACCT-USER-IDENTIFIER
004380               DELIMITED BY SIZE
004390               INTO RPT-HEADER-TEXT.
004400           WRITE RPT-LINE FROM RPT-HEADER-LINE
004410               AFTER ADVANCING 2 LINES.
004420           MOVE 'HELD POSITIONS --' TO RPT-HEADER-TEXT.
004430           WRITE RPT-LINE FROM RPT-HEADER-LINE
004440               AFTER ADVANCING 1 LINE.
004450           ADD 3 TO LINE-COUNT.
004460      *
004470      ******************************************************************
004480      * RUN-034-PRINT-POSN-LINE -- ONE LINE PER PORTFOLIO-ASSET ROW       *
004490      ******************************************************************
004500       RUN-034-PRINT-POSN-LINE.
004510           IF LINE-COUNT > 50
004520               PERFORM RUN-020-PRINT-HEADERS.
004530           MOVE FILE-POSN-SYMBOL TO RPT-POS-SYMBOL.
004540           MOVE FILE-POSN-QUANTITY TO RPT-POS-QUANTITY.
004550           MOVE FILE-POSN-AVG-PRICE TO RPT-POS-AVG-PRICE.
004560           WRITE RPT-LINE FROM RPT-POSN-LINE
004570               AFTER ADVANCING 1 LINE.
004580           ADD 1 TO LINE-COUNT.
004590      *
004600      ******************************************************************
004610      * RUN-036-PRINT-HIST-HEADING -- HEADING LINE BEFORE THE LEDGER     *
004620      * DETAIL                                                          *
004630      ******************************************************************
004640       RUN-036-PRINT-HIST-HEADING.
004650           IF LINE-COUNT > 48
004660               PERFORM RUN-020-PRINT-HEADERS.
004670           MOVE 'TRANSACTION HISTORY (MOST RECENT FIRST) --'
004680               TO RPT-HEADER-TEXT.
004690           WRITE RPT-LINE FROM RPT-HEADER-LINE
004700               AFTER ADVANCING 2 LINES.
004710           ADD 2 TO LINE-COUNT.
004720      *
004730      ******************************************************************
004740      * RUN-038-PRINT-HIST-LINE -- ONE LINE PER LEDGER ROW, TABLE-DRIVEN *
004750      * IN DESCENDING ORDER                                             *
004760      ******************************************************************
004770       RUN-038-PRINT-HIST-LINE.
004780           IF LINE-COUNT > 50
004790               PERFORM RUN-020-PRINT-HEADERS.
004800           MOVE HT-TRANSACTION-ID (HIST-IDX-W) TO RPT-HIS-TRAN-ID.
004810           MOVE HT-ASSET-SYMBOL (HIST-IDX-W) TO RPT-HIS-SYMBOL.
004820           MOVE HT-TRANSACTION-TYPE (HIST-IDX-W) TO RPT-HIS-TYPE.
004830           MOVE HT-QUANTITY (HIST-IDX-W) TO RPT-HIS-QUANTITY.
004840           MOVE HT-PRICE-PER-UNIT (HIST-IDX-W) TO RPT-HIS-PRICE.
004850           MOVE HT-TOTAL-VALUE (HIST-IDX-W) TO RPT-HIS-TOTAL-VALUE.
004860           MOVE HT-REALIZED-PL (HIST-IDX-W) TO
004870               RPT-HIS-REALIZED-PL.
004880           WRITE RPT-LINE FROM RPT-HIST-LINE
004890               AFTER ADVANCING 1 LINE.
004900           ADD 1 TO LINE-COUNT.
004910      *
004920      ******************************************************************
004930      * 0900-TERMINATE -- RUN SUMMARY AND FILE CLOSE                    *
004940      ******************************************************************
004950       0900-TERMINATE.
004960           MOVE "Completed" TO LOGMSG-TEXT.
004970           PERFORM DO-USERLOG.
004980           CLOSE ACCOUNT-FILE
004990                 PORTFOLIO-FILE
005000                 SELECTION-REQUEST-FILE
005010                 REPORT-FILE.
005020      *
005030      ******************************************************************
005040      * 0950-ABORT-RUN -- UNRECOVERABLE FILE ERROR                      *
005050      ******************************************************************
005060       0950-ABORT-RUN.
005070           MOVE "Aborting run" TO LOGMSG-TEXT.
005080           PERFORM DO-USERLOG.
005090           CLOSE ACCOUNT-FILE
005100                 PORTFOLIO-FILE
005110                 SELECTION-REQUEST-FILE
005120                 REPORT-FILE.
005130           STOP RUN.
005140      *
005150      ******************************************************************
005160      * OPERATIONAL LOGGING                                             *
005170      ******************************************************************
005180       DO-USERLOG.
005190           DISPLAY LOGMSG.
005200      *
005210       DO-USERLOG-ERR.
005220           DISPLAY LOGMSG-ERR.
